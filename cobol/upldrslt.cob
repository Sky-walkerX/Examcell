000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. UPLDRSLT-COB.                                                
000120 AUTHOR. M-QUINLAN.                                                       
000130 INSTALLATION. REGISTRAR DATA PROCESSING - EXAM CELL.                     
000140 DATE-WRITTEN. 10/02/1984.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENTIAL - EXAM RESULTS, REGISTRAR USE ONLY.               
000170*****************************************************************         
000180*    REGISTRAR DATA PROCESSING - EXAM CELL                                
000190*    ANALYST          :M. QUINLAN                                         
000200*    PROGRAMMER       :M. QUINLAN                                         
000210*    PURPOSE          :BULK-LOADS ONE SEMESTER'S EXAM RESULTS             
000220*                       FROM A DELIMITED INPUT FILE PREPARED BY           
000230*                       THE EXAM CELL CLERKS.  EACH ROW IS                
000240*                       VALIDATED AGAINST THE STUDENT AND SUBJECT         
000250*                       MASTERS, APPENDED TO THE RESULT FILE, AND         
000260*                       LOGGED TO THE UPLOAD REGISTER.  GPA IS            
000270*                       RECALCULATED FOR EVERY STUDENT TOUCHED.           
000280*    VRS        DATE            DESCRIPTION                               
000290*    1.0        10/02/1984      INITIAL RELEASE - LOAD AND                
000300*                               APPEND, NO UPLOAD LOG YET.                
000310*    1.1        09/03/1985  DW  UPLOAD-LOG RECORD ADDED SO THE            
000320*                               EXAM CELL CAN TRACK EACH BATCH.           
000330*    1.2        06/21/1987  DW  BLANK-FIELD ROWS NOW SKIPPED              
000340*                               RATHER THAN ABORTING THE RUN.             
000350*    1.3        11/30/1990  MCQ NON-NUMERIC MARKS AND UNKNOWN             
000360*                               SUBJECT CODES NOW FAIL THE WHOLE          
000370*                               RUN PER EXAM BOARD POLICY.                
000380*    1.4        12/29/1998  RTP Y2K REVIEW - ALL DATE FIELDS ARE          
000390*                               4-DIGIT. NO CHANGE REQUIRED.              
000400*    1.5        07/11/2001  JLK CR-2217 GPA RECALC NOW CALLED             
000410*                               ONCE PER DISTINCT STUDENT AFTER           
000420*                               THE LOAD COMPLETES, NOT PER ROW.          
000430*****************************************************************         
000440                                                                          
000450 ENVIRONMENT DIVISION.                                                    
000460 CONFIGURATION SECTION.                                                   
000470 SPECIAL-NAMES.                                                           
000480     C01 IS TOP-OF-FORM.                                                  
000490                                                                          
000500 INPUT-OUTPUT SECTION.                                                    
000510 FILE-CONTROL.                                                            
000520     SELECT STUDENT-MASTER ASSIGN TO STUDMAST                             
000530            ORGANIZATION IS LINE SEQUENTIAL                               
000540            FILE STATUS IS WS-STUDENT-STATUS.                             
000550                                                                          
000560     SELECT SUBJECT-MASTER ASSIGN TO SUBJMAST                             
000570            ORGANIZATION IS LINE SEQUENTIAL                               
000580            FILE STATUS IS WS-SUBJECT-STATUS.                             
000590                                                                          
000600     SELECT RESULTS-INPUT  ASSIGN TO RESLTIN                              
000610            ORGANIZATION IS LINE SEQUENTIAL                               
000620            FILE STATUS IS WS-INPUT-STATUS.                               
000630                                                                          
000640     SELECT RESULT-OLD     ASSIGN TO RESLOLD                              
000650            ORGANIZATION IS LINE SEQUENTIAL                               
000660            FILE STATUS IS WS-OLD-STATUS.                                 
000670                                                                          
000680     SELECT RESULT-NEW     ASSIGN TO RESLNEW                              
000690            ORGANIZATION IS LINE SEQUENTIAL                               
000700            FILE STATUS IS WS-NEW-STATUS.                                 
000710                                                                          
000720     SELECT UPLOAD-LOG     ASSIGN TO UPLDLOG                              
000730            ORGANIZATION IS LINE SEQUENTIAL                               
000740            FILE STATUS IS WS-LOG-STATUS.                                 
000750                                                                          
000760 DATA DIVISION.                                                           
000770 FILE SECTION.                                                            
000780 FD  STUDENT-MASTER                                                       
000790     LABEL RECORD STANDARD.                                               
000800 01  REG-STUDENT.                                                         
000810     05  ST-STU-ID                  PIC X(10).                            
000820     05  ST-STU-NAME                PIC X(30).                            
000830     05  ST-STU-EMAIL               PIC X(40).                            
000840     05  ST-STU-DEPT                PIC X(20).                            
000850     05  ST-STU-YEAR                PIC 9(01).                            
000860     05  ST-STU-GPA                 PIC 9(01)V99.                         
000870     05  ST-STU-STATUS              PIC X(10).                            
000880                                                                          
000890 FD  SUBJECT-MASTER                                                       
000900     LABEL RECORD STANDARD.                                               
000910 01  REG-SUBJECT.                                                         
000920     05  SB-SUB-CODE                PIC X(10).                            
000930     05  SB-SUB-NAME                PIC X(30).                            
000940     05  SB-SUB-DEPT                PIC X(20).                            
000950     05  SB-SUB-CREDITS             PIC 9(02).                            
000960                                                                          
000970 FD  RESULTS-INPUT                                                        
000980     LABEL RECORD STANDARD.                                               
000990 01  REG-RESULTS-INPUT.                                                   
001000     05  IN-STUDENT-ID              PIC X(10).                            
001010     05  IN-SUBJECT-CODE            PIC X(10).                            
001020     05  IN-MARKS                   PIC 9(03)V99.                         
001030     05  IN-GRADE                   PIC X(02).                            
001040     05  IN-STATUS                  PIC X(10).                            
001050                                                                          
001060 FD  RESULT-OLD                                                           
001070     LABEL RECORD STANDARD.                                               
001080 01  REG-RESULT-OLD.                                                      
001090     05  RO-RESULT-ID               PIC 9(09).                            
001100     05  RO-STUDENT-ID              PIC X(10).                            
001110     05  RO-SEMESTER                PIC X(10).                            
001120     05  RO-SUBJECT-CODE            PIC X(10).                            
001130     05  RO-SUBJECT-NAME            PIC X(30).                            
001140     05  RO-MARKS                   PIC 9(03)V99.                         
001150     05  RO-GRADE                   PIC X(02).                            
001160     05  RO-STATUS                  PIC X(10).                            
001170                                                                          
001180 FD  RESULT-NEW                                                           
001190     LABEL RECORD STANDARD.                                               
001200 01  REG-RESULT-NEW.                                                      
001210     05  RN-RESULT-ID               PIC 9(09).                            
001220     05  RN-STUDENT-ID              PIC X(10).                            
001230     05  RN-SEMESTER                PIC X(10).                            
001240     05  RN-SUBJECT-CODE            PIC X(10).                            
001250     05  RN-SUBJECT-NAME            PIC X(30).                            
001260     05  RN-MARKS                   PIC 9(03)V99.                         
001270     05  RN-GRADE                   PIC X(02).                            
001280     05  RN-STATUS                  PIC X(10).                            
001290                                                                          
001300 FD  UPLOAD-LOG                                                           
001310     LABEL RECORD STANDARD.                                               
001320 01  REG-UPLOAD-LOG.                                                      
001330     05  UL-UPLOAD-ID               PIC 9(05).                            
001340     05  UL-UPLOAD-NAME             PIC X(30).                            
001350     05  UL-UPLOAD-TYPE             PIC X(20).                            
001360     05  UL-UPLOAD-RECORDS          PIC 9(06).                            
001370     05  UL-UPLOAD-STATUS           PIC X(12).                            
001380                                                                          
001390 WORKING-STORAGE SECTION.                                                 
001400 01  WS-FILE-STATUSES.                                                    
001410     05  WS-STUDENT-STATUS          PIC X(02) VALUE SPACES.               
001420     05  WS-SUBJECT-STATUS          PIC X(02) VALUE SPACES.               
001430     05  WS-INPUT-STATUS            PIC X(02) VALUE SPACES.               
001440     05  WS-OLD-STATUS              PIC X(02) VALUE SPACES.               
001450     05  WS-NEW-STATUS              PIC X(02) VALUE SPACES.               
001460     05  WS-LOG-STATUS              PIC X(02) VALUE SPACES.               
001470 01  WS-STATUS-NUMERIC REDEFINES WS-FILE-STATUSES.                        
001480     05  WS-STUDENT-STATUS-N        PIC 9(02).                            
001490     05  WS-SUBJECT-STATUS-N        PIC 9(02).                            
001500     05  WS-INPUT-STATUS-N          PIC 9(02).                            
001510     05  WS-OLD-STATUS-N            PIC 9(02).                            
001520     05  WS-NEW-STATUS-N            PIC 9(02).                            
001530     05  WS-LOG-STATUS-N            PIC 9(02).                            
001540                                                                          
001550 01  WS-SWITCHES.                                                         
001560     05  WS-EOF-STUDENT-SW          PIC X(01) VALUE 'N'.                  
001570         88  EOF-STUDENT             VALUE 'Y'.                           
001580     05  WS-EOF-SUBJECT-SW          PIC X(01) VALUE 'N'.                  
001590         88  EOF-SUBJECT             VALUE 'Y'.                           
001600     05  WS-EOF-OLD-SW              PIC X(01) VALUE 'N'.                  
001610         88  EOF-OLD                 VALUE 'Y'.                           
001620     05  WS-EOF-INPUT-SW            PIC X(01) VALUE 'N'.                  
001630         88  EOF-INPUT               VALUE 'Y'.                           
001640     05  WS-RUN-FAILED-SW           PIC X(01) VALUE 'N'.                  
001650         88  RUN-FAILED               VALUE 'Y'.                          
001660     05  WS-ROW-SKIP-SW             PIC X(01) VALUE 'N'.                  
001670         88  ROW-SKIPPED              VALUE 'Y'.                          
001680     05  WS-MARKS-NUMERIC-SW        PIC X(01) VALUE 'N'.                  
001690         88  MARKS-ARE-NUMERIC       VALUE 'Y'.                           
001700     05  WS-SUBJECT-FOUND-SW        PIC X(01) VALUE 'N'.                  
001710         88  SUBJECT-FOUND           VALUE 'Y'.                           
001720     05  FILLER                     PIC X(01).                            
001730                                                                          
001740 01  WS-PARMS.                                                            
001750     05  WS-RUN-SEMESTER            PIC X(10) VALUE SPACES.               
001760     05  WS-RUN-FILE-NAME           PIC X(30) VALUE SPACES.               
001770 01  WS-SEMESTER-BREAKDOWN REDEFINES WS-PARMS.                            
001780     05  WS-SEM-YEAR                PIC X(04).                            
001790     05  WS-SEM-DASH                PIC X(01).                            
001800     05  WS-SEM-TERM                PIC X(05).                            
001810     05  FILLER                     PIC X(30).                            
001820                                                                          
001830 01  WS-COUNTERS COMP.                                                    
001840     05  WS-STU-COUNT               PIC 9(05) VALUE ZERO.                 
001850     05  WS-SUB-COUNT               PIC 9(05) VALUE ZERO.                 
001860     05  WS-RES-COUNT               PIC 9(07) VALUE ZERO.                 
001870     05  WS-NEXT-RESULT-ID          PIC 9(09) VALUE 1.                    
001880     05  WS-AFFECTED-COUNT          PIC 9(05) VALUE ZERO.                 
001890     05  WS-ROWS-READ               PIC 9(07) VALUE ZERO.                 
001900     05  WS-ROWS-LOADED             PIC 9(07) VALUE ZERO.                 
001910     05  WS-ROWS-SKIPPED            PIC 9(07) VALUE ZERO.                 
001920     05  WS-UPLOAD-ID               PIC 9(05) VALUE 1.                    
001930     05  WS-SCAN-IX                 PIC 9(05).                            
001940     05  WS-FOUND-IX                PIC 9(05).                            
001950     05  FILLER                     PIC X(01) DISPLAY.                    
001960                                                                          
001970 01  WS-MAX-STUDENTS                PIC 9(05) COMP VALUE 2000.            
001980 01  WS-MAX-SUBJECTS                PIC 9(05) COMP VALUE 2000.            
001990 01  WS-MAX-AFFECTED                PIC 9(05) COMP VALUE 2000.            
002000                                                                          
002010 01  WS-MARKS-WORK.                                                       
002020     05  WS-MARKS-NUMERIC           PIC 9(03)V99 VALUE ZERO.              
002030 01  WS-MARKS-NUMERIC-N REDEFINES WS-MARKS-WORK PIC 9(05).                
002040                                                                          
002050 01  WS-STUDENT-TABLE.                                                    
002060     05  WS-STUDENT-ENTRY OCCURS 1 TO 2000 TIMES                          
002070             DEPENDING ON WS-STU-COUNT                                    
002080             ASCENDING KEY IS WS-STU-ID                                   
002090             INDEXED BY STU-IX1.                                          
002100         10  WS-STU-ID                PIC X(10).                          
002110         10  FILLER                    PIC X(05).                         
002120                                                                          
002130 01  WS-SUBJECT-TABLE.                                                    
002140     05  WS-SUBJECT-ENTRY OCCURS 1 TO 2000 TIMES                          
002150             DEPENDING ON WS-SUB-COUNT                                    
002160             ASCENDING KEY IS WS-SUB-CODE                                 
002170             INDEXED BY SUB-IX1.                                          
002180         10  WS-SUB-CODE               PIC X(10).                         
002190         10  WS-SUB-NAME               PIC X(30).                         
002200         10  FILLER                    PIC X(05).                         
002210                                                                          
002220 01  WS-AFFECTED-TABLE.                                                   
002230     05  WS-AFFECTED-ENTRY OCCURS 1 TO 2000 TIMES                         
002240             DEPENDING ON WS-AFFECTED-COUNT                               
002250             INDEXED BY AFF-IX1.                                          
002260         10  WS-AFF-STU-ID             PIC X(10).                         
002270         10  FILLER                    PIC X(05).                         
002280                                                                          
002290 LINKAGE SECTION.                                                         
002300                                                                          
002310 PROCEDURE DIVISION.                                                      
002320                                                                          
002330 0100-MAIN-LINE.                                                          
002340     MOVE '2024-SPR'         TO WS-RUN-SEMESTER                           
002350     MOVE 'RESLTIN BATCH'    TO WS-RUN-FILE-NAME                          
002360     PERFORM 0150-LOAD-SUBJECTS                                           
002370     PERFORM 0160-LOAD-STUDENTS                                           
002380     PERFORM 0200-OPEN-RESULT-FILES                                       
002390     PERFORM 0250-WRITE-INITIAL-LOG                                       
002400     PERFORM 0300-PROCESS-INPUT-ROWS                                      
002410     PERFORM 0750-CLOSE-RESULT-FILES                                      
002420     PERFORM 0800-REWRITE-FINAL-LOG                                       
002430     IF NOT RUN-FAILED                                                    
002440         PERFORM 0900-RECALC-AFFECTED                                     
002450     END-IF                                                               
002460     DISPLAY 'UPLDRSLT - ROWS READ    : ' WS-ROWS-READ                    
002470     DISPLAY 'UPLDRSLT - ROWS LOADED  : ' WS-ROWS-LOADED                  
002480     DISPLAY 'UPLDRSLT - ROWS SKIPPED : ' WS-ROWS-SKIPPED                 
002490     DISPLAY 'UPLDRSLT - STUDENTS HIT : ' WS-AFFECTED-COUNT               
002500     STOP RUN.                                                            
002510                                                                          
002520*---------------------------------------------------------------          
002530*    0150-LOAD-SUBJECTS / 0160-LOAD-STUDENTS - BUILD THE KEYED            
002540*    TABLES USED TO VALIDATE EACH INPUT ROW AND TO RESOLVE THE            
002550*    SUBJECT NAME STORED ON THE RESULT RECORD.                            
002560*---------------------------------------------------------------          
002570 0150-LOAD-SUBJECTS.                                                      
002580     OPEN INPUT SUBJECT-MASTER                                            
002590     IF WS-SUBJECT-STATUS NOT = '00'                                      
002600         DISPLAY 'UPLDRSLT - CANNOT OPEN SUBJECT-MASTER '                 
002610                 WS-SUBJECT-STATUS                                        
002620         MOVE 16 TO RETURN-CODE                                           
002630         STOP RUN                                                         
002640     END-IF                                                               
002650     READ SUBJECT-MASTER                                                  
002660         AT END                                                           
002670             MOVE 'Y' TO WS-EOF-SUBJECT-SW                                
002680     END-READ                                                             
002690     PERFORM 0155-LOAD-ONE-SUBJECT                                        
002700         UNTIL EOF-SUBJECT                                                
002710     CLOSE SUBJECT-MASTER.                                                
002720                                                                          
002730 0155-LOAD-ONE-SUBJECT.                                                   
002740     ADD 1 TO WS-SUB-COUNT                                                
002750     MOVE SB-SUB-CODE TO WS-SUB-CODE (WS-SUB-COUNT)                       
002760     MOVE SB-SUB-NAME TO WS-SUB-NAME (WS-SUB-COUNT)                       
002770     READ SUBJECT-MASTER                                                  
002780         AT END                                                           
002790             MOVE 'Y' TO WS-EOF-SUBJECT-SW                                
002800     END-READ.                                                            
002810                                                                          
002820 0160-LOAD-STUDENTS.                                                      
002830     OPEN INPUT STUDENT-MASTER                                            
002840     IF WS-STUDENT-STATUS NOT = '00'                                      
002850         DISPLAY 'UPLDRSLT - CANNOT OPEN STUDENT-MASTER '                 
002860                 WS-STUDENT-STATUS                                        
002870         MOVE 16 TO RETURN-CODE                                           
002880         STOP RUN                                                         
002890     END-IF                                                               
002900     READ STUDENT-MASTER                                                  
002910         AT END                                                           
002920             MOVE 'Y' TO WS-EOF-STUDENT-SW                                
002930     END-READ                                                             
002940     PERFORM 0165-LOAD-ONE-STUDENT                                        
002950         UNTIL EOF-STUDENT                                                
002960     CLOSE STUDENT-MASTER.                                                
002970                                                                          
002980 0165-LOAD-ONE-STUDENT.                                                   
002990     ADD 1 TO WS-STU-COUNT                                                
003000     MOVE ST-STU-ID TO WS-STU-ID (WS-STU-COUNT)                           
003010     READ STUDENT-MASTER                                                  
003020         AT END                                                           
003030             MOVE 'Y' TO WS-EOF-STUDENT-SW                                
003040     END-READ.                                                            
003050                                                                          
003060*---------------------------------------------------------------          
003070*    0200-OPEN-RESULT-FILES - RESULT-OLD HOLDS THE EXISTING               
003080*    RESULT MASTER; THE NEXT RESULT ID IS DERIVED AS THE HIGHEST          
003090*    ID SEEN PLUS ONE, AVOIDING A SEPARATE ID-ASSIGNMENT FILE.            
003100*    EVERY OLD RECORD IS COPIED THROUGH TO RESULT-NEW BEFORE ANY          
003110*    NEWLY LOADED ROWS ARE APPENDED.                                      
003120*---------------------------------------------------------------          
003130 0200-OPEN-RESULT-FILES.                                                  
003140     OPEN INPUT  RESULT-OLD                                               
003150     OPEN OUTPUT RESULT-NEW                                               
003160     OPEN INPUT  RESULTS-INPUT                                            
003170     IF WS-OLD-STATUS NOT = '00' OR WS-NEW-STATUS NOT = '00'              
003180                      OR WS-INPUT-STATUS NOT = '00'                       
003190         DISPLAY 'UPLDRSLT - CANNOT OPEN RESULT/INPUT FILES'              
003200         MOVE 16 TO RETURN-CODE                                           
003210         STOP RUN                                                         
003220     END-IF                                                               
003230     READ RESULT-OLD                                                      
003240         AT END                                                           
003250             MOVE 'Y' TO WS-EOF-OLD-SW                                    
003260     END-READ                                                             
003270     PERFORM 0210-COPY-ONE-OLD-RESULT                                     
003280         UNTIL EOF-OLD.                                                   
003290                                                                          
003300 0210-COPY-ONE-OLD-RESULT.                                                
003310     ADD 1 TO WS-RES-COUNT                                                
003320     IF RO-RESULT-ID >= WS-NEXT-RESULT-ID                                 
003330         COMPUTE WS-NEXT-RESULT-ID = RO-RESULT-ID + 1                     
003340     END-IF                                                               
003350     MOVE RO-RESULT-ID         TO RN-RESULT-ID                            
003360     MOVE RO-STUDENT-ID        TO RN-STUDENT-ID                           
003370     MOVE RO-SEMESTER          TO RN-SEMESTER                             
003380     MOVE RO-SUBJECT-CODE      TO RN-SUBJECT-CODE                         
003390     MOVE RO-SUBJECT-NAME      TO RN-SUBJECT-NAME                         
003400     MOVE RO-MARKS             TO RN-MARKS                                
003410     MOVE RO-GRADE             TO RN-GRADE                                
003420     MOVE RO-STATUS            TO RN-STATUS                               
003430     WRITE REG-RESULT-NEW                                                 
003440     READ RESULT-OLD                                                      
003450         AT END                                                           
003460             MOVE 'Y' TO WS-EOF-OLD-SW                                    
003470     END-READ.                                                            
003480                                                                          
003490*---------------------------------------------------------------          
003500*    0250-WRITE-INITIAL-LOG - LOGS THE RUN AS IN PROGRESS BEFORE          
003510*    A SINGLE INPUT ROW IS READ, SO A CRASHED RUN IS VISIBLE ON           
003520*    THE UPLOAD REGISTER.                                                 
003530*---------------------------------------------------------------          
003540 0250-WRITE-INITIAL-LOG.                                                  
003550     OPEN OUTPUT UPLOAD-LOG                                               
003560     IF WS-LOG-STATUS NOT = '00'                                          
003570         DISPLAY 'UPLDRSLT - CANNOT OPEN UPLOAD-LOG '                     
003580                 WS-LOG-STATUS                                            
003590         MOVE 16 TO RETURN-CODE                                           
003600         STOP RUN                                                         
003610     END-IF                                                               
003620     MOVE WS-UPLOAD-ID     TO UL-UPLOAD-ID                                
003630     MOVE WS-RUN-FILE-NAME TO UL-UPLOAD-NAME                              
003640     MOVE 'SEMESTER-RESULTS' TO UL-UPLOAD-TYPE                            
003650     MOVE ZERO             TO UL-UPLOAD-RECORDS                           
003660     MOVE 'Processing'     TO UL-UPLOAD-STATUS                            
003670     WRITE REG-UPLOAD-LOG.                                                
003680                                                                          
003690*---------------------------------------------------------------          
003700*    0300-PROCESS-INPUT-ROWS - DRIVES THE ROW-BY-ROW LOAD.  A             
003710*    BLANK MANDATORY FIELD SKIPS THE ROW; A NON-NUMERIC MARKS             
003720*    VALUE OR AN UNKNOWN SUBJECT CODE FAILS THE WHOLE RUN.                
003730*---------------------------------------------------------------          
003740 0300-PROCESS-INPUT-ROWS.                                                 
003750     READ RESULTS-INPUT                                                   
003760         AT END                                                           
003770             MOVE 'Y' TO WS-EOF-INPUT-SW                                  
003780     END-READ                                                             
003790     PERFORM 0310-EDIT-ONE-ROW                                            
003800         UNTIL EOF-INPUT OR RUN-FAILED.                                   
003810                                                                          
003820 0310-EDIT-ONE-ROW.                                                       
003830     ADD 1 TO WS-ROWS-READ                                                
003840     MOVE 'N' TO WS-ROW-SKIP-SW                                           
003850     IF IN-STUDENT-ID  = SPACES OR IN-SUBJECT-CODE = SPACES               
003860         OR IN-MARKS   = SPACES OR IN-GRADE        = SPACES               
003870         OR IN-STATUS  = SPACES                                           
003880         MOVE 'Y' TO WS-ROW-SKIP-SW                                       
003890         ADD 1 TO WS-ROWS-SKIPPED                                         
003900     END-IF                                                               
003910     IF NOT ROW-SKIPPED                                                   
003920         PERFORM 0320-VALIDATE-MARKS                                      
003930         IF NOT MARKS-ARE-NUMERIC                                         
003940             MOVE 'Y' TO WS-RUN-FAILED-SW                                 
003950         ELSE                                                             
003960             PERFORM 0330-FIND-SUBJECT                                    
003970             IF NOT SUBJECT-FOUND                                         
003980                 MOVE 'Y' TO WS-RUN-FAILED-SW                             
003990             ELSE                                                         
004000                 PERFORM 0340-APPEND-RESULT                               
004010             END-IF                                                       
004020         END-IF                                                           
004030     END-IF                                                               
004040     IF NOT RUN-FAILED                                                    
004050         READ RESULTS-INPUT                                               
004060             AT END                                                       
004070                 MOVE 'Y' TO WS-EOF-INPUT-SW                              
004080         END-READ                                                         
004090     END-IF.                                                              
004100                                                                          
004110*---------------------------------------------------------------          
004120*    0320-VALIDATE-MARKS - THE INPUT MARKS FIELD CAN STILL HOLD           
004130*    NON-NUMERIC JUNK IF A CLERK'S SPREADSHEET EXPORT MISALIGNS           
004135*    A COLUMN, EVEN THOUGH THE FILE LAYOUT RESERVES JUST THE              
004136*    FIVE BYTES THE FIELD NEEDS.  NUMERIC TEST FIRST, THEN                
004150*    RANGE TEST 0.00 TO 100.00.                                           
004160*---------------------------------------------------------------          
004170 0320-VALIDATE-MARKS.                                                     
004180     MOVE 'N' TO WS-MARKS-NUMERIC-SW                                      
004190     IF IN-MARKS IS NUMERIC                                               
004200         MOVE IN-MARKS TO WS-MARKS-NUMERIC                                
004210         IF WS-MARKS-NUMERIC >= ZERO AND                                  
004220            WS-MARKS-NUMERIC <= 100                                       
004230             MOVE 'Y' TO WS-MARKS-NUMERIC-SW                              
004240         END-IF                                                           
004250     END-IF.                                                              
004260                                                                          
004270 0330-FIND-SUBJECT.                                                       
004280     MOVE 'N' TO WS-SUBJECT-FOUND-SW                                      
004290     IF WS-SUB-COUNT > ZERO                                               
004300         SEARCH ALL WS-SUBJECT-ENTRY                                      
004310             WHEN WS-SUB-CODE (SUB-IX1) = IN-SUBJECT-CODE                 
004320                 MOVE 'Y' TO WS-SUBJECT-FOUND-SW                          
004330         END-SEARCH                                                       
004340     END-IF.                                                              
004350                                                                          
004360*---------------------------------------------------------------          
004370*    0340-APPEND-RESULT - BUILDS THE NEW RESULT RECORD, WRITES            
004380*    IT TO RESULT-NEW, AND REMEMBERS THE STUDENT AS AFFECTED SO           
004390*    ITS GPA IS RECOMPUTED ONCE THE LOAD COMPLETES.                       
004400*---------------------------------------------------------------          
004410 0340-APPEND-RESULT.                                                      
004420     ADD 1 TO WS-RES-COUNT                                                
004430     MOVE WS-NEXT-RESULT-ID TO RN-RESULT-ID                               
004440     ADD 1 TO WS-NEXT-RESULT-ID                                           
004450     MOVE IN-STUDENT-ID     TO RN-STUDENT-ID                              
004460     MOVE WS-RUN-SEMESTER   TO RN-SEMESTER                                
004470     MOVE IN-SUBJECT-CODE   TO RN-SUBJECT-CODE                            
004480     MOVE WS-SUB-NAME (SUB-IX1)                                           
004490                            TO RN-SUBJECT-NAME                            
004500     MOVE WS-MARKS-NUMERIC  TO RN-MARKS                                   
004510     MOVE IN-GRADE          TO RN-GRADE                                   
004520     MOVE IN-STATUS         TO RN-STATUS                                  
004530     WRITE REG-RESULT-NEW                                                 
004540     ADD 1 TO WS-ROWS-LOADED                                              
004550     PERFORM 0350-ADD-AFFECTED.                                           
004560                                                                          
004570 0350-ADD-AFFECTED.                                                       
004580     MOVE ZERO TO WS-FOUND-IX                                             
004590     PERFORM 0355-SCAN-AFFECTED                                           
004600         VARYING WS-SCAN-IX FROM 1 BY 1                                   
004610         UNTIL WS-SCAN-IX > WS-AFFECTED-COUNT                             
004620         OR WS-FOUND-IX NOT = ZERO                                        
004630     IF WS-FOUND-IX = ZERO                                                
004640         ADD 1 TO WS-AFFECTED-COUNT                                       
004650         MOVE IN-STUDENT-ID TO WS-AFF-STU-ID (WS-AFFECTED-COUNT)          
004660     END-IF.                                                              
004670                                                                          
004680 0355-SCAN-AFFECTED.                                                      
004690     IF WS-AFF-STU-ID (WS-SCAN-IX) = IN-STUDENT-ID                        
004700         MOVE WS-SCAN-IX TO WS-FOUND-IX                                   
004710     END-IF.                                                              
004720                                                                          
004730 0750-CLOSE-RESULT-FILES.                                                 
004740     CLOSE RESULT-OLD                                                     
004750           RESULT-NEW                                                     
004760           RESULTS-INPUT.                                                 
004770                                                                          
004780*---------------------------------------------------------------          
004790*    0800-REWRITE-FINAL-LOG - REWRITES THE SINGLE LOG RECORD              
004800*    WRITTEN AT 0250 WITH THE FINAL STATUS AND COUNT.  A SEQUENCE         
004810*    OF 0.00 ROWS ON AN OTHERWISE EMPTY INPUT FILE IS ALSO A              
004820*    FAILURE PER THE EXAM BOARD'S "NO EMPTY BATCHES" RULE.                
004830*---------------------------------------------------------------          
004840 0800-REWRITE-FINAL-LOG.                                                  
004850     IF WS-ROWS-READ = ZERO                                               
004860         MOVE 'Y' TO WS-RUN-FAILED-SW                                     
004870     END-IF                                                               
004880     CLOSE UPLOAD-LOG                                                     
004890     OPEN OUTPUT UPLOAD-LOG                                               
004900     MOVE WS-UPLOAD-ID        TO UL-UPLOAD-ID                             
004910     MOVE WS-RUN-FILE-NAME    TO UL-UPLOAD-NAME                           
004920     MOVE 'SEMESTER-RESULTS'  TO UL-UPLOAD-TYPE                           
004930     MOVE WS-ROWS-LOADED      TO UL-UPLOAD-RECORDS                        
004940     IF RUN-FAILED                                                        
004950         MOVE 'Failed'        TO UL-UPLOAD-STATUS                         
004960     ELSE                                                                 
004970         MOVE 'Completed'     TO UL-UPLOAD-STATUS                         
004980     END-IF                                                               
004990     WRITE REG-UPLOAD-LOG                                                 
005000     CLOSE UPLOAD-LOG.                                                    
005010                                                                          
005020*---------------------------------------------------------------          
005030*    0900-RECALC-AFFECTED - CALLS GPACALC ONCE PER DISTINCT               
005040*    AFFECTED STUDENT.  GPACALC OPENS STUDENT-MASTER I-O AND              
005050*    REWRITES THE MATCHING RECORD IN PLACE, SO REPEATED CALLS IN          
005060*    THE SAME RUN ARE SAFE (CR-2217).  ONE STUDENT'S FAILURE TO           
005070*    RECALCULATE DOES NOT STOP THE REST.                                  
005080*---------------------------------------------------------------          
005090 0900-RECALC-AFFECTED.                                                    
005100     PERFORM 0910-RECALC-ONE-STUDENT                                      
005110         VARYING AFF-IX1 FROM 1 BY 1                                      
005120         UNTIL AFF-IX1 > WS-AFFECTED-COUNT.                               
005130                                                                          
005140 0910-RECALC-ONE-STUDENT.                                                 
005150     CALL 'GPACALC-COB' USING WS-AFF-STU-ID (AFF-IX1).                    
