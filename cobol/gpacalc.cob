000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. GPACALC-COB.                                                 
000120 AUTHOR. D-WHITCOMB.                                                      
000130 INSTALLATION. REGISTRAR DATA PROCESSING - EXAM CELL.                     
000140 DATE-WRITTEN. 06/11/1984.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENTIAL - STUDENT RECORDS, REGISTRAR USE ONLY.            
000170*****************************************************************         
000180*    REGISTRAR DATA PROCESSING - EXAM CELL                                
000190*    ANALYST          :D. WHITCOMB                                        
000200*    PROGRAMMER       :D. WHITCOMB                                        
000210*    PURPOSE          :RECALCULATES ONE STUDENT'S GRADE POINT             
000220*                       AVERAGE FROM THE RESULT FILE.  CALLED BY          
000230*                       UPLDRSLT AND RESMAINT AFTER A RESULT IS           
000240*                       WRITTEN, CHANGED OR REMOVED.                      
000250*    VRS        DATE            DESCRIPTION                               
000260*    1.0        06/11/1984      INITIAL RELEASE - SIMPLE AVERAGE          
000270*                               OF GRADE POINTS OVER ALL RESULTS.         
000280*    1.1        09/03/1985  DW  STUDENT WITH NO RESULTS NOW SET           
000290*                               TO 0.00 INSTEAD OF LEFT UNCHANGED.        
000300*    1.2        06/21/1987  DW  GRADE POINT TABLE EXPANDED TO             
000310*                               COVER PLUS/MINUS LETTER GRADES.           
000320*    1.3        11/30/1990  MCQ ROUNDING CHANGED FROM TRUNCATE TO         
000330*                               ROUND HALF-UP PER EXAM BOARD.             
000340*    1.4        12/29/1998  RTP Y2K REVIEW - NO DATE FIELDS IN            
000350*                               THIS PROGRAM. NO CHANGE REQUIRED.         
000360*    1.5        07/11/2001  JLK CR-2217 GPA NOW REWRITTEN ONLY            
000370*                               WHEN THE VALUE ACTUALLY CHANGES.          
000380*****************************************************************         
000390                                                                          
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SPECIAL-NAMES.                                                           
000430     C01 IS TOP-OF-FORM.                                                  
000440                                                                          
000450 INPUT-OUTPUT SECTION.                                                    
000460 FILE-CONTROL.                                                            
000470     SELECT RESULT-FILE  ASSIGN TO RESLFILE                               
000480            ORGANIZATION IS LINE SEQUENTIAL                               
000490            FILE STATUS IS WS-RESULT-STATUS.                              
000500                                                                          
000510     SELECT STUDENT-MASTER ASSIGN TO STUDMAST                             
000520            ORGANIZATION IS LINE SEQUENTIAL                               
000530            FILE STATUS IS WS-STUDENT-STATUS.                             
000540                                                                          
000550 DATA DIVISION.                                                           
000560 FILE SECTION.                                                            
000570 FD  RESULT-FILE                                                          
000580     LABEL RECORD STANDARD.                                               
000590 01  REG-RESULT.                                                          
000600     05  RE-RESULT-ID               PIC 9(09).                            
000610     05  RE-STUDENT-ID              PIC X(10).                            
000620     05  RE-SEMESTER                PIC X(10).                            
000630     05  RE-SUBJECT-CODE            PIC X(10).                            
000640     05  RE-SUBJECT-NAME            PIC X(30).                            
000650     05  RE-MARKS                   PIC 9(03)V99.                         
000660     05  RE-GRADE                   PIC X(02).                            
000670     05  RE-STATUS                  PIC X(10).                            
000680                                                                          
000690 FD  STUDENT-MASTER                                                       
000700     LABEL RECORD STANDARD.                                               
000710 01  REG-STUDENT-IN.                                                      
000720     05  SI-STU-ID                  PIC X(10).                            
000730     05  SI-STU-NAME                PIC X(30).                            
000740     05  SI-STU-EMAIL               PIC X(40).                            
000750     05  SI-STU-DEPT                PIC X(20).                            
000760     05  SI-STU-YEAR                PIC 9(01).                            
000770     05  SI-STU-GPA                 PIC 9(01)V99.                         
000780     05  SI-STU-STATUS              PIC X(10).                            
000790                                                                          
000800 WORKING-STORAGE SECTION.                                                 
000810 01  WS-FILE-STATUSES.                                                    
000820     05  WS-RESULT-STATUS           PIC X(02) VALUE SPACES.               
000830     05  WS-STUDENT-STATUS          PIC X(02) VALUE SPACES.               
000840     05  FILLER                     PIC X(04).                            
000850 01  WS-STATUS-NUMERIC REDEFINES WS-FILE-STATUSES.                        
000860     05  WS-RESULT-STATUS-N         PIC 9(02).                            
000870     05  WS-STUDENT-STATUS-N        PIC 9(02).                            
000880                                                                          
000890 01  WS-SWITCHES.                                                         
000900     05  WS-EOF-RESULT-SW           PIC X(01) VALUE 'N'.                  
000910         88  EOF-RESULT              VALUE 'Y'.                           
000920     05  WS-EOF-STUDENT-SW          PIC X(01) VALUE 'N'.                  
000930         88  EOF-STUDENT              VALUE 'Y'.                          
000940     05  FILLER                     PIC X(06).                            
000950                                                                          
000960 01  WS-PARMS.                                                            
000970     05  WS-TARGET-STU-ID           PIC X(10) VALUE SPACES.               
000980 01  WS-TARGET-ID-BREAKDOWN REDEFINES WS-PARMS.                           
000990     05  WS-TARGET-PREFIX           PIC X(03).                            
001000     05  WS-TARGET-ADMIT-YEAR       PIC X(04).                            
001010     05  WS-TARGET-SEQUENCE         PIC X(03).                            
001020                                                                          
001030 01  WS-COUNTERS COMP.                                                    
001040     05  WS-RESULT-COUNT            PIC 9(05) VALUE ZERO.                 
001050     05  WS-GPA-CHANGED-COUNT       PIC 9(05) VALUE ZERO.                 
001060     05  WS-SCAN-IX                 PIC 9(05).                            
001070     05  FILLER                     PIC X(01) DISPLAY.                    
001080                                                                          
001090 01  WS-GRADE-POINT-TABLE.                                                
001100     05  WS-GPT-ENTRY OCCURS 12 TIMES INDEXED BY GPT-IX.                  
001110         10  WS-GPT-GRADE             PIC X(02).                          
001120         10  WS-GPT-POINTS            PIC 9(01)V9.                        
001130         10  FILLER                   PIC X(03).                          
001140                                                                          
001150 01  WS-GPA-WORK.                                                         
001160     05  WS-POINT-TOTAL             PIC 9(05)V99 VALUE ZERO.              
001170     05  WS-POINT-TOTAL-N REDEFINES WS-POINT-TOTAL PIC 9(07).             
001180     05  WS-RESULT-SUM-COUNT        PIC 9(05) COMP VALUE ZERO.            
001190     05  WS-NEW-GPA                 PIC 9(01)V99 VALUE ZERO.              
001200     05  WS-OLD-GPA                 PIC 9(01)V99 VALUE ZERO.              
001210     05  FILLER                     PIC X(03).                            
001220                                                                          
001230 01  WS-GRADE-FOUND-SW              PIC X(01) VALUE 'N'.                  
001240     88  GRADE-FOUND                 VALUE 'Y'.                           
001250                                                                          
001260 LINKAGE SECTION.                                                         
001270 01  LK-STUDENT-ID                  PIC X(10).                            
001280                                                                          
001290 PROCEDURE DIVISION USING LK-STUDENT-ID.                                  
001300                                                                          
001310 0100-MAIN-LINE.                                                          
001320     MOVE LK-STUDENT-ID TO WS-TARGET-STU-ID                               
001330     PERFORM 0150-LOAD-GRADE-POINT-TABLE                                  
001340     PERFORM 0200-OPEN-FILES                                              
001350     PERFORM 0300-SUM-GRADE-POINTS                                        
001360     PERFORM 0800-CLOSE-RESULT-FILE                                       
001370     PERFORM 0400-UPDATE-STUDENT-MASTER                                   
001380     PERFORM 0900-CLOSE-STUDENT-FILES                                     
001390     GOBACK.                                                              
001400                                                                          
001410 0150-LOAD-GRADE-POINT-TABLE.                                             
001420     MOVE 'A+' TO WS-GPT-GRADE (01)                                       
001430     MOVE 4.0  TO WS-GPT-POINTS (01)                                      
001440     MOVE 'A ' TO WS-GPT-GRADE (02)                                       
001450     MOVE 4.0  TO WS-GPT-POINTS (02)                                      
001460     MOVE 'A-' TO WS-GPT-GRADE (03)                                       
001470     MOVE 3.7  TO WS-GPT-POINTS (03)                                      
001480     MOVE 'B+' TO WS-GPT-GRADE (04)                                       
001490     MOVE 3.3  TO WS-GPT-POINTS (04)                                      
001500     MOVE 'B ' TO WS-GPT-GRADE (05)                                       
001510     MOVE 3.0  TO WS-GPT-POINTS (05)                                      
001520     MOVE 'B-' TO WS-GPT-GRADE (06)                                       
001530     MOVE 2.7  TO WS-GPT-POINTS (06)                                      
001540     MOVE 'C+' TO WS-GPT-GRADE (07)                                       
001550     MOVE 2.3  TO WS-GPT-POINTS (07)                                      
001560     MOVE 'C ' TO WS-GPT-GRADE (08)                                       
001570     MOVE 2.0  TO WS-GPT-POINTS (08)                                      
001580     MOVE 'C-' TO WS-GPT-GRADE (09)                                       
001590     MOVE 1.7  TO WS-GPT-POINTS (09)                                      
001600     MOVE 'D+' TO WS-GPT-GRADE (10)                                       
001610     MOVE 1.3  TO WS-GPT-POINTS (10)                                      
001620     MOVE 'D ' TO WS-GPT-GRADE (11)                                       
001630     MOVE 1.0  TO WS-GPT-POINTS (11)                                      
001640     MOVE 'F ' TO WS-GPT-GRADE (12)                                       
001650     MOVE 0.0  TO WS-GPT-POINTS (12).                                     
001660                                                                          
001670 0200-OPEN-FILES.                                                         
001680     OPEN INPUT RESULT-FILE                                               
001690     IF WS-RESULT-STATUS NOT = '00'                                       
001700        DISPLAY 'GPACALC - CANNOT OPEN RESULT-FILE '                      
001710                WS-RESULT-STATUS                                          
001720        MOVE 16 TO RETURN-CODE                                            
001730        GOBACK                                                            
001740     END-IF.                                                              
001750                                                                          
001760*---------------------------------------------------------------          
001770*    0300-SUM-GRADE-POINTS - SCANS THE RESULT FILE FOR EVERY              
001780*    RESULT BELONGING TO THE TARGET STUDENT AND ACCUMULATES THE           
001790*    GRADE POINTS FOR A SIMPLE (UNWEIGHTED) AVERAGE.                      
001800*---------------------------------------------------------------          
001810 0300-SUM-GRADE-POINTS.                                                   
001820     READ RESULT-FILE                                                     
001830         AT END                                                           
001840             MOVE 'Y' TO WS-EOF-RESULT-SW                                 
001850     END-READ                                                             
001860     PERFORM 0310-TEST-ONE-RESULT                                         
001870         UNTIL EOF-RESULT.                                                
001880                                                                          
001890 0310-TEST-ONE-RESULT.                                                    
001900     IF RE-STUDENT-ID = WS-TARGET-STU-ID                                  
001910         PERFORM 0320-ADD-GRADE-POINTS                                    
001920     END-IF                                                               
001930     READ RESULT-FILE                                                     
001940         AT END                                                           
001950             MOVE 'Y' TO WS-EOF-RESULT-SW                                 
001960     END-READ.                                                            
001970                                                                          
001980 0320-ADD-GRADE-POINTS.                                                   
001990     MOVE 'N' TO WS-GRADE-FOUND-SW                                        
002000     SET GPT-IX TO 1                                                      
002010     PERFORM 0330-SCAN-GRADE-TABLE                                        
002020         VARYING GPT-IX FROM 1 BY 1                                       
002030         UNTIL GPT-IX > 12                                                
002040         OR GRADE-FOUND                                                   
002050     ADD 1 TO WS-RESULT-SUM-COUNT.                                        
002060                                                                          
002070 0330-SCAN-GRADE-TABLE.                                                   
002080     IF RE-GRADE = WS-GPT-GRADE (GPT-IX)                                  
002090         ADD WS-GPT-POINTS (GPT-IX) TO WS-POINT-TOTAL                     
002100         MOVE 'Y' TO WS-GRADE-FOUND-SW                                    
002110     END-IF.                                                              
002120                                                                          
002130*---------------------------------------------------------------          
002140*    0400-UPDATE-STUDENT-MASTER - STUDENT-MASTER IS OPENED I-O            
002150*    AND THE TARGET STUDENT'S RECORD IS REWRITTEN IN PLACE.  NO           
002160*    SEPARATE OUTPUT FILE IS NEEDED SO GPACALC CAN BE CALLED              
002170*    REPEATEDLY IN ONE RUN WITHOUT A MASTER-TO-MASTER COPY STEP           
002180*    BETWEEN CALLS (CR-2217 FOLLOW-UP).                                   
002190*---------------------------------------------------------------          
002200 0400-UPDATE-STUDENT-MASTER.                                              
002210     OPEN I-O STUDENT-MASTER                                              
002220     IF WS-STUDENT-STATUS NOT = '00'                                      
002230        DISPLAY 'GPACALC - CANNOT OPEN STUDENT-MASTER '                   
002240                WS-STUDENT-STATUS                                         
002250        MOVE 16 TO RETURN-CODE                                            
002260        GOBACK                                                            
002270     END-IF                                                               
002280     PERFORM 0250-COMPUTE-AVERAGE                                         
002290     READ STUDENT-MASTER                                                  
002300         AT END                                                           
002310             MOVE 'Y' TO WS-EOF-STUDENT-SW                                
002320     END-READ                                                             
002330     PERFORM 0420-COPY-ONE-STUDENT                                        
002340         UNTIL EOF-STUDENT.                                               
002350                                                                          
002360*---------------------------------------------------------------          
002370*    0250-COMPUTE-AVERAGE - DIVIDES THE GRADE POINT TOTAL BY THE          
002380*    NUMBER OF RESULTS AND ROUNDS HALF-UP TO 2 DECIMALS.  A               
002390*    STUDENT WITH NO RESULTS GETS A GPA OF 0.00.                          
002400*---------------------------------------------------------------          
002410 0250-COMPUTE-AVERAGE.                                                    
002420     IF WS-RESULT-SUM-COUNT = ZERO                                        
002430         MOVE ZERO TO WS-NEW-GPA                                          
002440     ELSE                                                                 
002450         DIVIDE WS-POINT-TOTAL BY WS-RESULT-SUM-COUNT                     
002460             GIVING WS-NEW-GPA ROUNDED                                    
002470     END-IF.                                                              
002480                                                                          
002490 0420-COPY-ONE-STUDENT.                                                   
002500     IF SI-STU-ID = WS-TARGET-STU-ID                                      
002510         MOVE SI-STU-GPA TO WS-OLD-GPA                                    
002520         IF WS-NEW-GPA NOT = WS-OLD-GPA                                   
002530             ADD 1 TO WS-GPA-CHANGED-COUNT                                
002540             MOVE WS-NEW-GPA TO SI-STU-GPA                                
002550             REWRITE REG-STUDENT-IN                                       
002560         END-IF                                                           
002570     END-IF                                                               
002580     READ STUDENT-MASTER                                                  
002590         AT END                                                           
002600             MOVE 'Y' TO WS-EOF-STUDENT-SW                                
002610     END-READ.                                                            
002620                                                                          
002630 0800-CLOSE-RESULT-FILE.                                                  
002640     CLOSE RESULT-FILE.                                                   
002650                                                                          
002660 0900-CLOSE-STUDENT-FILES.                                                
002670     CLOSE STUDENT-MASTER.                                                
