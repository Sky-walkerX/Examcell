000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. STUMAINT-COB.                                                
000120 AUTHOR. D-WHITCOMB.                                                      
000130 INSTALLATION. REGISTRAR DATA PROCESSING - EXAM CELL.                     
000140 DATE-WRITTEN. 02/14/1984.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENTIAL - STUDENT RECORDS, REGISTRAR USE ONLY.            
000170*****************************************************************         
000180*    REGISTRAR DATA PROCESSING - EXAM CELL                                
000190*    ANALYST          :D. WHITCOMB                                        
000200*    PROGRAMMER       :D. WHITCOMB                                        
000210*    PURPOSE          :MAINTAINS THE STUDENT MASTER FILE FROM             
000220*                       A SORTED TRANSACTION FILE - ADD/CHANGE.           
000230*    VRS        DATE            DESCRIPTION                               
000240*    1.0        02/14/1984      INITIAL RELEASE - STUDENT ADD             
000250*                               AND CHANGE AGAINST STUDENT.DAT.           
000260*    1.1        09/03/1985  DW  ADDED DUPLICATE E-MAIL CHECK ON           
000270*                               ADD PER REGISTRAR MEMO 85-114.            
000280*    1.2        06/21/1987  DW  YEAR-OF-STUDY EDIT - MUST BE AT           
000290*                               LEAST 1. REJECTS ZERO ENTRIES.            
000300*    1.3        11/30/1990  MCQ CHANGE NOW SKIPS BLANK FIELDS ON          
000310*                               INPUT INSTEAD OF BLANKING THEM.           
000320*    1.4        04/02/1993  MCQ STATUS DEFAULT ON ADD SET TO              
000330*                               'ACTIVE' AUTOMATICALLY.                   
000340*    1.5        08/17/1996  RTP GPA FIELD NO LONGER ACCEPTED ON           
000350*                               TRANSACTION - ALWAYS DEFAULTED.           
000360*    1.6        12/29/1998  RTP Y2K REVIEW - ALL DATE FIELDS ARE          
000370*                               4-DIGIT. NO CHANGE REQUIRED.              
000380*    1.7        07/11/2001  JLK CR-2217 DUPLICATE E-MAIL CHECK            
000390*                               NOW ALSO FIRES ON CHANGE.                 
000400*    1.8        03/05/2004  JLK CR-2612 TABLE SIZE RAISED TO              
000410*                               2000 STUDENTS PER CAMPUS GROWTH.          
000420*****************************************************************         
000430                                                                          
000440 ENVIRONMENT DIVISION.                                                    
000450 CONFIGURATION SECTION.                                                   
000460 SPECIAL-NAMES.                                                           
000470     C01 IS TOP-OF-FORM.                                                  
000480                                                                          
000490 INPUT-OUTPUT SECTION.                                                    
000500 FILE-CONTROL.                                                            
000510     SELECT STUDENT-OLD  ASSIGN TO STUDOLD                                
000520            ORGANIZATION IS LINE SEQUENTIAL                               
000530            FILE STATUS IS WS-OLD-STATUS.                                 
000540                                                                          
000550     SELECT STUDENT-TRANS ASSIGN TO STUDTRAN                              
000560            ORGANIZATION IS LINE SEQUENTIAL                               
000570            FILE STATUS IS WS-TRAN-STATUS.                                
000580                                                                          
000590     SELECT STUDENT-NEW  ASSIGN TO STUDNEW                                
000600            ORGANIZATION IS LINE SEQUENTIAL                               
000610            FILE STATUS IS WS-NEW-STATUS.                                 
000620                                                                          
000630 DATA DIVISION.                                                           
000640 FILE SECTION.                                                            
000650 FD  STUDENT-OLD                                                          
000660     LABEL RECORD STANDARD.                                               
000670 01  REG-STUDENT-OLD.                                                     
000680     05  SO-STU-ID                  PIC X(10).                            
000690     05  SO-STU-NAME                 PIC X(30).                           
000700     05  SO-STU-EMAIL                PIC X(40).                           
000710     05  SO-STU-DEPT                 PIC X(20).                           
000720     05  SO-STU-YEAR                 PIC 9(01).                           
000730     05  SO-STU-GPA                  PIC 9(01)V99.                        
000740     05  SO-STU-STATUS               PIC X(10).                           
000750                                                                          
000760 FD  STUDENT-TRANS                                                        
000770     LABEL RECORD STANDARD.                                               
000780 01  REG-STUDENT-TRANS.                                                   
000790     05  TR-FUNCTION-CODE            PIC X(01).                           
000800         88  TR-IS-ADD                VALUE 'A'.                          
000810         88  TR-IS-CHANGE             VALUE 'C'.                          
000820     05  TR-STU-ID                   PIC X(10).                           
000830     05  TR-STU-NAME                 PIC X(30).                           
000840     05  TR-STU-EMAIL                PIC X(40).                           
000850     05  TR-STU-DEPT                 PIC X(20).                           
000860     05  TR-STU-YEAR                 PIC 9(01).                           
000870     05  FILLER                      PIC X(08).                           
000880                                                                          
000890 FD  STUDENT-NEW                                                          
000900     LABEL RECORD STANDARD.                                               
000910 01  REG-STUDENT-NEW.                                                     
000920     05  SN-STU-ID                  PIC X(10).                            
000930     05  SN-STU-NAME                 PIC X(30).                           
000940     05  SN-STU-EMAIL                PIC X(40).                           
000950     05  SN-STU-DEPT                 PIC X(20).                           
000960     05  SN-STU-YEAR                 PIC 9(01).                           
000970     05  SN-STU-GPA                  PIC 9(01)V99.                        
000980     05  SN-STU-STATUS               PIC X(10).                           
000990                                                                          
001000 WORKING-STORAGE SECTION.                                                 
001010 01  WS-FILE-STATUSES.                                                    
001020     05  WS-OLD-STATUS               PIC X(02) VALUE SPACES.              
001030     05  WS-TRAN-STATUS              PIC X(02) VALUE SPACES.              
001040     05  WS-NEW-STATUS               PIC X(02) VALUE SPACES.              
001050     05  FILLER                      PIC X(02).                           
001060 01  WS-STATUS-NUMERIC REDEFINES WS-FILE-STATUSES.                        
001070     05  WS-OLD-STATUS-N             PIC 9(02).                           
001080     05  WS-TRAN-STATUS-N            PIC 9(02).                           
001090     05  WS-NEW-STATUS-N             PIC 9(02).                           
001100                                                                          
001110 01  WS-SWITCHES.                                                         
001120     05  WS-EOF-OLD-SW               PIC X(01) VALUE 'N'.                 
001130         88  EOF-OLD                  VALUE 'Y'.                          
001140     05  WS-EOF-TRAN-SW              PIC X(01) VALUE 'N'.                 
001150         88  EOF-TRAN                 VALUE 'Y'.                          
001160     05  WS-REJECT-SW                PIC X(01) VALUE 'N'.                 
001170         88  TRANS-REJECTED           VALUE 'Y'.                          
001180     05  FILLER                      PIC X(05).                           
001190                                                                          
001200 01  WS-COUNTERS COMP.                                                    
001210     05  WS-STU-COUNT                PIC 9(05) VALUE ZERO.                
001220     05  WS-ADD-COUNT                PIC 9(05) VALUE ZERO.                
001230     05  WS-ADD-REJ-COUNT            PIC 9(05) VALUE ZERO.                
001240     05  WS-CHG-COUNT                PIC 9(05) VALUE ZERO.                
001250     05  WS-CHG-REJ-COUNT            PIC 9(05) VALUE ZERO.                
001260     05  WS-TABLE-IX                 PIC 9(05).                           
001270     05  WS-SCAN-IX                  PIC 9(05).                           
001280     05  WS-INSERT-IX                PIC 9(05).                           
001290     05  FILLER                      PIC X(01) DISPLAY.                   
001300                                                                          
001310 01  WS-MAX-STUDENTS                 PIC 9(05) COMP VALUE 2000.           
001320                                                                          
001330 01  WS-STUDENT-TABLE.                                                    
001340     05  WS-STU-ENTRY OCCURS 1 TO 2000 TIMES                              
001350             DEPENDING ON WS-STU-COUNT                                    
001360             ASCENDING KEY IS WS-STU-ID                                   
001370             INDEXED BY STU-IX1 STU-IX2.                                  
001380         10  WS-STU-ID                PIC X(10).                          
001390         10  WS-STU-ID-BREAKDOWN REDEFINES WS-STU-ID.                     
001400             15  WS-ID-PREFIX             PIC X(03).                      
001410             15  WS-ID-ADMIT-YEAR         PIC 9(04).                      
001420             15  WS-ID-SEQUENCE           PIC 9(03).                      
001430         10  WS-STU-NAME              PIC X(30).                          
001440         10  WS-STU-EMAIL             PIC X(40).                          
001450         10  WS-STU-DEPT              PIC X(20).                          
001460         10  WS-STU-YEAR              PIC 9(01).                          
001470         10  WS-STU-GPA               PIC 9(01)V99.                       
001480         10  WS-STU-GPA-N REDEFINES WS-STU-GPA PIC 9(03).                 
001490         10  WS-STU-STATUS            PIC X(10).                          
001500         10  FILLER                   PIC X(05).                          
001510                                                                          
001520 01  WS-TODAYS-DATE.                                                      
001530     05  WS-RUN-DATE                 PIC X(08) VALUE SPACES.              
001540     05  FILLER                      PIC X(04) VALUE SPACES.              
001550                                                                          
001560 PROCEDURE DIVISION.                                                      
001570                                                                          
001580 0100-MAIN-LINE.                                                          
001590     PERFORM 0200-OPEN-FILES                                              
001600     PERFORM 0300-LOAD-OLD-MASTER                                         
001610     PERFORM 0400-PROCESS-TRANSACTIONS                                    
001620         UNTIL EOF-TRAN                                                   
001630     PERFORM 0700-WRITE-NEW-MASTER                                        
001640     PERFORM 0900-CLOSE-FILES                                             
001650     DISPLAY 'STUMAINT - ADDS ACCEPTED    : ' WS-ADD-COUNT                
001660     DISPLAY 'STUMAINT - ADDS REJECTED    : ' WS-ADD-REJ-COUNT            
001670     DISPLAY 'STUMAINT - CHANGES ACCEPTED : ' WS-CHG-COUNT                
001680     DISPLAY 'STUMAINT - CHANGES REJECTED : ' WS-CHG-REJ-COUNT            
001690     STOP RUN.                                                            
001700                                                                          
001710 0200-OPEN-FILES.                                                         
001720     OPEN INPUT STUDENT-OLD                                               
001730     OPEN INPUT STUDENT-TRANS                                             
001740     OPEN OUTPUT STUDENT-NEW                                              
001750     IF WS-OLD-STATUS NOT = '00'                                          
001760        DISPLAY 'STUMAINT - CANNOT OPEN STUDENT-OLD '                     
001770                WS-OLD-STATUS                                             
001780        MOVE 16 TO RETURN-CODE                                            
001790        STOP RUN                                                          
001800     END-IF.                                                              
001810                                                                          
001820 0300-LOAD-OLD-MASTER.                                                    
001830     READ STUDENT-OLD                                                     
001840         AT END                                                           
001850             MOVE 'Y' TO WS-EOF-OLD-SW                                    
001860     END-READ                                                             
001870     PERFORM 0310-LOAD-ONE-STUDENT                                        
001880         UNTIL EOF-OLD.                                                   
001890                                                                          
001900 0310-LOAD-ONE-STUDENT.                                                   
001910     ADD 1 TO WS-STU-COUNT                                                
001920     MOVE SO-STU-ID     TO WS-STU-ID     (WS-STU-COUNT)                   
001930     MOVE SO-STU-NAME   TO WS-STU-NAME   (WS-STU-COUNT)                   
001940     MOVE SO-STU-EMAIL  TO WS-STU-EMAIL  (WS-STU-COUNT)                   
001950     MOVE SO-STU-DEPT   TO WS-STU-DEPT   (WS-STU-COUNT)                   
001960     MOVE SO-STU-YEAR   TO WS-STU-YEAR   (WS-STU-COUNT)                   
001970     MOVE SO-STU-GPA    TO WS-STU-GPA    (WS-STU-COUNT)                   
001980     MOVE SO-STU-STATUS TO WS-STU-STATUS (WS-STU-COUNT)                   
001990     READ STUDENT-OLD                                                     
002000         AT END                                                           
002010             MOVE 'Y' TO WS-EOF-OLD-SW                                    
002020     END-READ.                                                            
002030                                                                          
002040 0400-PROCESS-TRANSACTIONS.                                               
002050     READ STUDENT-TRANS                                                   
002060         AT END                                                           
002070             MOVE 'Y' TO WS-EOF-TRAN-SW                                   
002080             GO TO 0400-EXIT                                              
002090     END-READ                                                             
002100     MOVE 'N' TO WS-REJECT-SW                                             
002110     IF TR-IS-ADD                                                         
002120         PERFORM 0500-STU-ADD                                             
002130     ELSE                                                                 
002140         IF TR-IS-CHANGE                                                  
002150             PERFORM 0600-STU-CHANGE                                      
002160         ELSE                                                             
002170             DISPLAY 'STUMAINT - BAD FUNCTION CODE '                      
002180                     TR-FUNCTION-CODE ' FOR ' TR-STU-ID                   
002190             MOVE 'Y' TO WS-REJECT-SW                                     
002200         END-IF                                                           
002210     END-IF.                                                              
002220 0400-EXIT.                                                               
002230     EXIT.                                                                
002240                                                                          
002250*---------------------------------------------------------------          
002260*    0500-STU-ADD - STUDENT CREATION.  REJECT DUPLICATE ID,               
002270*    REJECT DUPLICATE E-MAIL, DEFAULT GPA 0.00 AND STATUS                 
002280*    'ACTIVE', YEAR OF STUDY MUST BE AT LEAST 1.                          
002290*---------------------------------------------------------------          
002300 0500-STU-ADD.                                                            
002310     SET STU-IX1 TO 1                                                     
002320     SEARCH ALL WS-STU-ENTRY                                              
002330         AT END                                                           
002340             CONTINUE                                                     
002350         WHEN WS-STU-ID (STU-IX1) = TR-STU-ID                             
002360             DISPLAY 'STUMAINT - DUPLICATE STUDENT ID REJECTED: '         
002370                     TR-STU-ID                                            
002380             MOVE 'Y' TO WS-REJECT-SW                                     
002390     END-SEARCH                                                           
002400     IF NOT TRANS-REJECTED                                                
002410         PERFORM 0520-CHECK-DUP-EMAIL                                     
002420     END-IF                                                               
002430     IF NOT TRANS-REJECTED                                                
002440         AND TR-STU-YEAR < 1                                              
002450         DISPLAY 'STUMAINT - YEAR OF STUDY INVALID FOR: '                 
002460                 TR-STU-ID                                                
002470         MOVE 'Y' TO WS-REJECT-SW                                         
002480     END-IF                                                               
002490     IF TRANS-REJECTED                                                    
002500         ADD 1 TO WS-ADD-REJ-COUNT                                        
002510     ELSE                                                                 
002520         PERFORM 0540-INSERT-STUDENT                                      
002530         ADD 1 TO WS-ADD-COUNT                                            
002540     END-IF.                                                              
002550                                                                          
002560 0520-CHECK-DUP-EMAIL.                                                    
002570     MOVE 1 TO WS-SCAN-IX                                                 
002580     PERFORM 0525-SCAN-EMAIL                                              
002590         VARYING WS-SCAN-IX FROM 1 BY 1                                   
002600         UNTIL WS-SCAN-IX > WS-STU-COUNT                                  
002610         OR TRANS-REJECTED.                                               
002620                                                                          
002630 0525-SCAN-EMAIL.                                                         
002640     IF WS-STU-EMAIL (WS-SCAN-IX) = TR-STU-EMAIL                          
002650         DISPLAY 'STUMAINT - DUPLICATE E-MAIL REJECTED: '                 
002660                 TR-STU-EMAIL                                             
002670         MOVE 'Y' TO WS-REJECT-SW                                         
002680     END-IF.                                                              
002690                                                                          
002700 0540-INSERT-STUDENT.                                                     
002710*    TABLE IS KEPT IN ASCENDING ID ORDER SO THE NEW MASTER                
002720*    COMES OUT SORTED WITHOUT A SEPARATE SORT STEP.  INSERT               
002730*    POINT IS LOCATED AGAINST THE OLD (PRE-ADD) COUNT, THEN               
002740*    THE TABLE IS GROWN BY ONE AND SHIFTED DOWN.                          
002750     PERFORM 0545-FIND-INSERT-POINT                                       
002760     ADD 1 TO WS-STU-COUNT                                                
002770     PERFORM 0550-SHIFT-DOWN                                              
002780         VARYING WS-SCAN-IX FROM WS-STU-COUNT BY -1                       
002790         UNTIL WS-SCAN-IX = WS-INSERT-IX                                  
002800     MOVE TR-STU-ID     TO WS-STU-ID     (WS-INSERT-IX)                   
002810     MOVE TR-STU-NAME   TO WS-STU-NAME   (WS-INSERT-IX)                   
002820     MOVE TR-STU-EMAIL  TO WS-STU-EMAIL  (WS-INSERT-IX)                   
002830     MOVE TR-STU-DEPT   TO WS-STU-DEPT   (WS-INSERT-IX)                   
002840     MOVE TR-STU-YEAR   TO WS-STU-YEAR   (WS-INSERT-IX)                   
002850     MOVE ZERO          TO WS-STU-GPA    (WS-INSERT-IX)                   
002860     MOVE 'ACTIVE'      TO WS-STU-STATUS (WS-INSERT-IX).                  
002870                                                                          
002880 0545-FIND-INSERT-POINT.                                                  
002890     MOVE 1 TO WS-INSERT-IX                                               
002900     PERFORM 0546-BUMP-INSERT-POINT                                       
002910         UNTIL WS-INSERT-IX > WS-STU-COUNT                                
002920         OR WS-STU-ID (WS-INSERT-IX) > TR-STU-ID.                         
002930                                                                          
002940 0546-BUMP-INSERT-POINT.                                                  
002950     ADD 1 TO WS-INSERT-IX.                                               
002960                                                                          
002970 0550-SHIFT-DOWN.                                                         
002980     MOVE WS-STU-ENTRY (WS-SCAN-IX - 1)                                   
002990         TO WS-STU-ENTRY (WS-SCAN-IX).                                    
003000                                                                          
003010*---------------------------------------------------------------          
003020*    0600-STU-CHANGE - A FIELD IS CHANGED ONLY WHEN A NON-BLANK           
003030*    NEW VALUE IS SUPPLIED AND DIFFERS FROM THE CURRENT VALUE.            
003040*    CHANGING E-MAIL TO ONE ALREADY USED BY ANOTHER STUDENT IS            
003050*    REJECTED (CR-2217).                                                  
003060*---------------------------------------------------------------          
003070 0600-STU-CHANGE.                                                         
003080     SET STU-IX1 TO 1                                                     
003090     MOVE 'Y' TO WS-REJECT-SW                                             
003100     SEARCH ALL WS-STU-ENTRY                                              
003110         AT END                                                           
003120             DISPLAY 'STUMAINT - CHANGE FOR UNKNOWN STUDENT: '            
003130                     TR-STU-ID                                            
003140         WHEN WS-STU-ID (STU-IX1) = TR-STU-ID                             
003150             MOVE 'N' TO WS-REJECT-SW                                     
003160     END-SEARCH                                                           
003170     IF NOT TRANS-REJECTED                                                
003180         AND TR-STU-EMAIL NOT = SPACES                                    
003190         AND TR-STU-EMAIL NOT = WS-STU-EMAIL (STU-IX1)                    
003200         PERFORM 0620-CHECK-CHANGE-EMAIL                                  
003210     END-IF                                                               
003220     IF TRANS-REJECTED                                                    
003230         ADD 1 TO WS-CHG-REJ-COUNT                                        
003240     ELSE                                                                 
003250         PERFORM 0640-APPLY-CHANGE                                        
003260         ADD 1 TO WS-CHG-COUNT                                            
003270     END-IF.                                                              
003280                                                                          
003290 0620-CHECK-CHANGE-EMAIL.                                                 
003300     MOVE 1 TO WS-SCAN-IX                                                 
003310     PERFORM 0625-SCAN-OTHER-EMAIL                                        
003320         VARYING WS-SCAN-IX FROM 1 BY 1                                   
003330         UNTIL WS-SCAN-IX > WS-STU-COUNT                                  
003340         OR TRANS-REJECTED.                                               
003350                                                                          
003360 0625-SCAN-OTHER-EMAIL.                                                   
003370     IF WS-SCAN-IX NOT = STU-IX1                                          
003380         AND WS-STU-EMAIL (WS-SCAN-IX) = TR-STU-EMAIL                     
003390         DISPLAY 'STUMAINT - E-MAIL IN USE BY ANOTHER STUDENT: '          
003400                 TR-STU-EMAIL                                             
003410         MOVE 'Y' TO WS-REJECT-SW                                         
003420     END-IF.                                                              
003430                                                                          
003440 0640-APPLY-CHANGE.                                                       
003450     IF TR-STU-NAME NOT = SPACES                                          
003460         AND TR-STU-NAME NOT = WS-STU-NAME (STU-IX1)                      
003470         MOVE TR-STU-NAME TO WS-STU-NAME (STU-IX1)                        
003480     END-IF                                                               
003490     IF TR-STU-EMAIL NOT = SPACES                                         
003500         AND TR-STU-EMAIL NOT = WS-STU-EMAIL (STU-IX1)                    
003510         MOVE TR-STU-EMAIL TO WS-STU-EMAIL (STU-IX1)                      
003520     END-IF                                                               
003530     IF TR-STU-DEPT NOT = SPACES                                          
003540         AND TR-STU-DEPT NOT = WS-STU-DEPT (STU-IX1)                      
003550         MOVE TR-STU-DEPT TO WS-STU-DEPT (STU-IX1)                        
003560     END-IF                                                               
003570     IF TR-STU-YEAR NOT = ZERO                                            
003580         AND TR-STU-YEAR NOT = WS-STU-YEAR (STU-IX1)                      
003590         AND TR-STU-YEAR NOT < 1                                          
003600         MOVE TR-STU-YEAR TO WS-STU-YEAR (STU-IX1)                        
003610     END-IF.                                                              
003620                                                                          
003630 0700-WRITE-NEW-MASTER.                                                   
003640     PERFORM 0710-WRITE-ONE-STUDENT                                       
003650         VARYING WS-TABLE-IX FROM 1 BY 1                                  
003660         UNTIL WS-TABLE-IX > WS-STU-COUNT.                                
003670                                                                          
003680 0710-WRITE-ONE-STUDENT.                                                  
003690     MOVE WS-STU-ID     (WS-TABLE-IX) TO SN-STU-ID                        
003700     MOVE WS-STU-NAME   (WS-TABLE-IX) TO SN-STU-NAME                      
003710     MOVE WS-STU-EMAIL  (WS-TABLE-IX) TO SN-STU-EMAIL                     
003720     MOVE WS-STU-DEPT   (WS-TABLE-IX) TO SN-STU-DEPT                      
003730     MOVE WS-STU-YEAR   (WS-TABLE-IX) TO SN-STU-YEAR                      
003740     MOVE WS-STU-GPA    (WS-TABLE-IX) TO SN-STU-GPA                       
003750     MOVE WS-STU-STATUS (WS-TABLE-IX) TO SN-STU-STATUS                    
003760     WRITE REG-STUDENT-NEW.                                               
003770                                                                          
003780 0900-CLOSE-FILES.                                                        
003790     CLOSE STUDENT-OLD                                                    
003800           STUDENT-TRANS                                                  
003810           STUDENT-NEW.                                                   
