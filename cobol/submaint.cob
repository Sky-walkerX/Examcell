000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. SUBMAINT-COB.                                                
000120 AUTHOR. M-QUINLAN.                                                       
000130 INSTALLATION. REGISTRAR DATA PROCESSING - EXAM CELL.                     
000140 DATE-WRITTEN. 05/02/1984.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENTIAL - SUBJECT MASTER, REGISTRAR USE ONLY.             
000170*****************************************************************         
000180*    REGISTRAR DATA PROCESSING - EXAM CELL                                
000190*    ANALYST          :M. QUINLAN                                         
000200*    PROGRAMMER       :M. QUINLAN                                         
000210*    PURPOSE          :MAINTAINS THE SUBJECT MASTER FILE FROM             
000220*                       A SORTED TRANSACTION FILE - ADD/CHANGE/           
000230*                       DELETE.                                           
000240*    VRS        DATE            DESCRIPTION                               
000250*    1.0        05/02/1984      INITIAL RELEASE - SUBJECT ADD,            
000260*                               CHANGE AND DELETE AGAINST                 
000270*                               SUBJECT.DAT.                              
000280*    1.1        02/18/1986  MQ  CREDITS MUST BE ZERO OR GREATER           
000290*                               ON ADD - PER DEAN'S OFFICE MEMO.          
000300*    1.2        07/09/1989  MQ  CHANGE NOW SKIPS BLANK FIELDS ON          
000310*                               INPUT INSTEAD OF BLANKING THEM.           
000320*    1.3        03/14/1994  RTP DELETE REJECTS UNKNOWN SUBJECT            
000330*                               CODE INSTEAD OF ABENDING.                 
000340*    1.4        12/29/1998  RTP Y2K REVIEW - ALL DATE FIELDS ARE          
000350*                               4-DIGIT. NO CHANGE REQUIRED.              
000360*    1.5        09/23/2002  JLK CR-2409 DUPLICATE CODE CHECK ON           
000370*                               ADD NOW LOGGED WITH REJECT COUNT.         
000380*****************************************************************         
000390                                                                          
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SPECIAL-NAMES.                                                           
000430     C01 IS TOP-OF-FORM.                                                  
000440                                                                          
000450 INPUT-OUTPUT SECTION.                                                    
000460 FILE-CONTROL.                                                            
000470     SELECT SUBJECT-OLD  ASSIGN TO SUBJOLD                                
000480            ORGANIZATION IS LINE SEQUENTIAL                               
000490            FILE STATUS IS WS-OLD-STATUS.                                 
000500                                                                          
000510     SELECT SUBJECT-TRANS ASSIGN TO SUBJTRAN                              
000520            ORGANIZATION IS LINE SEQUENTIAL                               
000530            FILE STATUS IS WS-TRAN-STATUS.                                
000540                                                                          
000550     SELECT SUBJECT-NEW  ASSIGN TO SUBJNEW                                
000560            ORGANIZATION IS LINE SEQUENTIAL                               
000570            FILE STATUS IS WS-NEW-STATUS.                                 
000580                                                                          
000590 DATA DIVISION.                                                           
000600 FILE SECTION.                                                            
000610 FD  SUBJECT-OLD                                                          
000620     LABEL RECORD STANDARD.                                               
000630 01  REG-SUBJECT-OLD.                                                     
000640     05  SO-SUB-CODE                PIC X(10).                            
000650     05  SO-SUB-NAME                PIC X(30).                            
000660     05  SO-SUB-DEPT                PIC X(20).                            
000670     05  SO-SUB-CREDITS              PIC 9(02).                           
000680                                                                          
000690 FD  SUBJECT-TRANS                                                        
000700     LABEL RECORD STANDARD.                                               
000710 01  REG-SUBJECT-TRANS.                                                   
000720     05  TR-FUNCTION-CODE            PIC X(01).                           
000730         88  TR-IS-ADD                VALUE 'A'.                          
000740         88  TR-IS-CHANGE             VALUE 'C'.                          
000750         88  TR-IS-DELETE             VALUE 'D'.                          
000760     05  TR-SUB-CODE                 PIC X(10).                           
000770     05  TR-SUB-NAME                 PIC X(30).                           
000780     05  TR-SUB-DEPT                 PIC X(20).                           
000790     05  TR-SUB-CREDITS              PIC 9(02).                           
000800     05  FILLER                      PIC X(17).                           
000810                                                                          
000820 FD  SUBJECT-NEW                                                          
000830     LABEL RECORD STANDARD.                                               
000840 01  REG-SUBJECT-NEW.                                                     
000850     05  SN-SUB-CODE                PIC X(10).                            
000860     05  SN-SUB-NAME                 PIC X(30).                           
000870     05  SN-SUB-DEPT                 PIC X(20).                           
000880     05  SN-SUB-CREDITS               PIC 9(02).                          
000890                                                                          
000900 WORKING-STORAGE SECTION.                                                 
000910 01  WS-FILE-STATUSES.                                                    
000920     05  WS-OLD-STATUS               PIC X(02) VALUE SPACES.              
000930     05  WS-TRAN-STATUS              PIC X(02) VALUE SPACES.              
000940     05  WS-NEW-STATUS               PIC X(02) VALUE SPACES.              
000950     05  FILLER                      PIC X(02).                           
000960 01  WS-STATUS-NUMERIC REDEFINES WS-FILE-STATUSES.                        
000970     05  WS-OLD-STATUS-N             PIC 9(02).                           
000980     05  WS-TRAN-STATUS-N            PIC 9(02).                           
000990     05  WS-NEW-STATUS-N             PIC 9(02).                           
001000                                                                          
001010 01  WS-SWITCHES.                                                         
001020     05  WS-EOF-OLD-SW               PIC X(01) VALUE 'N'.                 
001030         88  EOF-OLD                  VALUE 'Y'.                          
001040     05  WS-EOF-TRAN-SW              PIC X(01) VALUE 'N'.                 
001050         88  EOF-TRAN                 VALUE 'Y'.                          
001060     05  WS-REJECT-SW                PIC X(01) VALUE 'N'.                 
001070         88  TRANS-REJECTED           VALUE 'Y'.                          
001080     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.                 
001090         88  SUBJECT-FOUND            VALUE 'Y'.                          
001100     05  FILLER                      PIC X(04).                           
001110                                                                          
001120 01  WS-COUNTERS COMP.                                                    
001130     05  WS-SUB-COUNT                PIC 9(05) VALUE ZERO.                
001140     05  WS-ADD-COUNT                PIC 9(05) VALUE ZERO.                
001150     05  WS-ADD-REJ-COUNT            PIC 9(05) VALUE ZERO.                
001160     05  WS-CHG-COUNT                PIC 9(05) VALUE ZERO.                
001170     05  WS-CHG-REJ-COUNT            PIC 9(05) VALUE ZERO.                
001180     05  WS-DEL-COUNT                PIC 9(05) VALUE ZERO.                
001190     05  WS-DEL-REJ-COUNT            PIC 9(05) VALUE ZERO.                
001200     05  WS-TABLE-IX                 PIC 9(05).                           
001210     05  WS-FOUND-IX                 PIC 9(05).                           
001220     05  WS-INSERT-IX                PIC 9(05).                           
001230     05  FILLER                      PIC X(01) DISPLAY.                   
001240                                                                          
001250 01  WS-MAX-SUBJECTS                 PIC 9(05) COMP VALUE 2000.           
001260                                                                          
001270 01  WS-SUBJECT-TABLE.                                                    
001280     05  WS-SUB-ENTRY OCCURS 1 TO 2000 TIMES                              
001290             DEPENDING ON WS-SUB-COUNT                                    
001300             ASCENDING KEY IS WS-SUB-CODE                                 
001310             INDEXED BY SUB-IX1 SUB-IX2.                                  
001320         10  WS-SUB-CODE              PIC X(10).                          
001330         10  WS-SUB-CODE-BREAKDOWN REDEFINES WS-SUB-CODE.                 
001340             15  WS-CODE-PREFIX           PIC X(04).                      
001350             15  WS-CODE-NUMBER           PIC 9(06).                      
001360         10  WS-SUB-NAME              PIC X(30).                          
001370         10  WS-SUB-DEPT              PIC X(20).                          
001380         10  WS-SUB-CREDITS           PIC 9(02).                          
001390         10  WS-SUB-CREDITS-N REDEFINES WS-SUB-CREDITS PIC 9(02).         
001400         10  FILLER                   PIC X(06).                          
001410                                                                          
001420 PROCEDURE DIVISION.                                                      
001430                                                                          
001440 0100-MAIN-LINE.                                                          
001450     PERFORM 0200-OPEN-FILES                                              
001460     PERFORM 0300-LOAD-OLD-MASTER                                         
001470     PERFORM 0400-PROCESS-TRANSACTIONS                                    
001480         UNTIL EOF-TRAN                                                   
001490     PERFORM 0700-WRITE-NEW-MASTER                                        
001500     PERFORM 0900-CLOSE-FILES                                             
001510     DISPLAY 'SUBMAINT - ADDS ACCEPTED    : ' WS-ADD-COUNT                
001520     DISPLAY 'SUBMAINT - ADDS REJECTED    : ' WS-ADD-REJ-COUNT            
001530     DISPLAY 'SUBMAINT - CHANGES ACCEPTED : ' WS-CHG-COUNT                
001540     DISPLAY 'SUBMAINT - CHANGES REJECTED : ' WS-CHG-REJ-COUNT            
001550     DISPLAY 'SUBMAINT - DELETES ACCEPTED : ' WS-DEL-COUNT                
001560     DISPLAY 'SUBMAINT - DELETES REJECTED : ' WS-DEL-REJ-COUNT            
001570     STOP RUN.                                                            
001580                                                                          
001590 0200-OPEN-FILES.                                                         
001600     OPEN INPUT SUBJECT-OLD                                               
001610     OPEN INPUT SUBJECT-TRANS                                             
001620     OPEN OUTPUT SUBJECT-NEW                                              
001630     IF WS-OLD-STATUS NOT = '00'                                          
001640        DISPLAY 'SUBMAINT - CANNOT OPEN SUBJECT-OLD '                     
001650                WS-OLD-STATUS                                             
001660        MOVE 16 TO RETURN-CODE                                            
001670        STOP RUN                                                          
001680     END-IF.                                                              
001690                                                                          
001700 0300-LOAD-OLD-MASTER.                                                    
001710     READ SUBJECT-OLD                                                     
001720         AT END                                                           
001730             MOVE 'Y' TO WS-EOF-OLD-SW                                    
001740     END-READ                                                             
001750     PERFORM 0310-LOAD-ONE-SUBJECT                                        
001760         UNTIL EOF-OLD.                                                   
001770                                                                          
001780 0310-LOAD-ONE-SUBJECT.                                                   
001790     ADD 1 TO WS-SUB-COUNT                                                
001800     MOVE SO-SUB-CODE    TO WS-SUB-CODE    (WS-SUB-COUNT)                 
001810     MOVE SO-SUB-NAME    TO WS-SUB-NAME    (WS-SUB-COUNT)                 
001820     MOVE SO-SUB-DEPT    TO WS-SUB-DEPT    (WS-SUB-COUNT)                 
001830     MOVE SO-SUB-CREDITS TO WS-SUB-CREDITS (WS-SUB-COUNT)                 
001840     READ SUBJECT-OLD                                                     
001850         AT END                                                           
001860             MOVE 'Y' TO WS-EOF-OLD-SW                                    
001870     END-READ.                                                            
001880                                                                          
001890 0400-PROCESS-TRANSACTIONS.                                               
001900     READ SUBJECT-TRANS                                                   
001910         AT END                                                           
001920             MOVE 'Y' TO WS-EOF-TRAN-SW                                   
001930             GO TO 0400-EXIT                                              
001940     END-READ                                                             
001950     MOVE 'N' TO WS-REJECT-SW                                             
001960     IF TR-IS-ADD                                                         
001970         PERFORM 0500-SUB-ADD                                             
001980     ELSE                                                                 
001990         IF TR-IS-CHANGE                                                  
002000             PERFORM 0600-SUB-CHANGE                                      
002010         ELSE                                                             
002020             IF TR-IS-DELETE                                              
002030                 PERFORM 0800-SUB-DELETE                                  
002040             ELSE                                                         
002050                 DISPLAY 'SUBMAINT - BAD FUNCTION CODE '                  
002060                         TR-FUNCTION-CODE ' FOR ' TR-SUB-CODE             
002070                 MOVE 'Y' TO WS-REJECT-SW                                 
002080             END-IF                                                       
002090         END-IF                                                           
002100     END-IF.                                                              
002110 0400-EXIT.                                                               
002120     EXIT.                                                                
002130                                                                          
002140*---------------------------------------------------------------          
002150*    0500-SUB-ADD - SUBJECT CREATION.  REJECT DUPLICATE CODE,             
002160*    CREDITS MUST BE ZERO OR GREATER.                                     
002170*---------------------------------------------------------------          
002180 0500-SUB-ADD.                                                            
002190     SET SUB-IX1 TO 1                                                     
002200     SEARCH ALL WS-SUB-ENTRY                                              
002210         AT END                                                           
002220             CONTINUE                                                     
002230         WHEN WS-SUB-CODE (SUB-IX1) = TR-SUB-CODE                         
002240             DISPLAY 'SUBMAINT - DUPLICATE SUBJECT CODE REJ: '            
002250                     TR-SUB-CODE                                          
002260             MOVE 'Y' TO WS-REJECT-SW                                     
002270     END-SEARCH                                                           
002280     IF NOT TRANS-REJECTED                                                
002290         AND TR-SUB-CREDITS < 0                                           
002300         DISPLAY 'SUBMAINT - CREDITS INVALID FOR: ' TR-SUB-CODE           
002310         MOVE 'Y' TO WS-REJECT-SW                                         
002320     END-IF                                                               
002330     IF TRANS-REJECTED                                                    
002340         ADD 1 TO WS-ADD-REJ-COUNT                                        
002350     ELSE                                                                 
002360         PERFORM 0540-INSERT-SUBJECT                                      
002370         ADD 1 TO WS-ADD-COUNT                                            
002380     END-IF.                                                              
002390                                                                          
002400 0540-INSERT-SUBJECT.                                                     
002410*    TABLE IS KEPT IN ASCENDING CODE ORDER SO THE NEW MASTER              
002420*    COMES OUT SORTED WITHOUT A SEPARATE SORT STEP.  INSERT               
002430*    POINT IS LOCATED AGAINST THE OLD (PRE-ADD) COUNT, THEN               
002440*    THE TABLE IS GROWN BY ONE AND SHIFTED DOWN.                          
002450     PERFORM 0545-FIND-INSERT-POINT                                       
002460     ADD 1 TO WS-SUB-COUNT                                                
002470     PERFORM 0550-SHIFT-DOWN                                              
002480         VARYING WS-TABLE-IX FROM WS-SUB-COUNT BY -1                      
002490         UNTIL WS-TABLE-IX = WS-INSERT-IX                                 
002500     MOVE TR-SUB-CODE    TO WS-SUB-CODE    (WS-INSERT-IX)                 
002510     MOVE TR-SUB-NAME    TO WS-SUB-NAME    (WS-INSERT-IX)                 
002520     MOVE TR-SUB-DEPT    TO WS-SUB-DEPT    (WS-INSERT-IX)                 
002530     MOVE TR-SUB-CREDITS TO WS-SUB-CREDITS (WS-INSERT-IX).                
002540                                                                          
002550 0545-FIND-INSERT-POINT.                                                  
002560     MOVE 1 TO WS-INSERT-IX                                               
002570     PERFORM 0546-BUMP-INSERT-POINT                                       
002580         UNTIL WS-INSERT-IX > WS-SUB-COUNT                                
002590         OR WS-SUB-CODE (WS-INSERT-IX) > TR-SUB-CODE.                     
002600                                                                          
002610 0546-BUMP-INSERT-POINT.                                                  
002620     ADD 1 TO WS-INSERT-IX.                                               
002630                                                                          
002640 0550-SHIFT-DOWN.                                                         
002650     MOVE WS-SUB-ENTRY (WS-TABLE-IX - 1)                                  
002660         TO WS-SUB-ENTRY (WS-TABLE-IX).                                   
002670                                                                          
002680*---------------------------------------------------------------          
002690*    0600-SUB-CHANGE - A FIELD IS CHANGED ONLY WHEN A NON-BLANK           
002700*    OR NON-ZERO NEW VALUE IS SUPPLIED AND DIFFERS FROM THE               
002710*    CURRENT VALUE.                                                       
002720*---------------------------------------------------------------          
002730 0600-SUB-CHANGE.                                                         
002740     SET SUB-IX1 TO 1                                                     
002750     MOVE 'Y' TO WS-REJECT-SW                                             
002760     SEARCH ALL WS-SUB-ENTRY                                              
002770         AT END                                                           
002780             DISPLAY 'SUBMAINT - CHANGE FOR UNKNOWN SUBJECT: '            
002790                     TR-SUB-CODE                                          
002800         WHEN WS-SUB-CODE (SUB-IX1) = TR-SUB-CODE                         
002810             MOVE 'N' TO WS-REJECT-SW                                     
002820     END-SEARCH                                                           
002830     IF TRANS-REJECTED                                                    
002840         ADD 1 TO WS-CHG-REJ-COUNT                                        
002850     ELSE                                                                 
002860         PERFORM 0640-APPLY-CHANGE                                        
002870         ADD 1 TO WS-CHG-COUNT                                            
002880     END-IF.                                                              
002890                                                                          
002900 0640-APPLY-CHANGE.                                                       
002910     IF TR-SUB-NAME NOT = SPACES                                          
002920         AND TR-SUB-NAME NOT = WS-SUB-NAME (SUB-IX1)                      
002930         MOVE TR-SUB-NAME TO WS-SUB-NAME (SUB-IX1)                        
002940     END-IF                                                               
002950     IF TR-SUB-DEPT NOT = SPACES                                          
002960         AND TR-SUB-DEPT NOT = WS-SUB-DEPT (SUB-IX1)                      
002970         MOVE TR-SUB-DEPT TO WS-SUB-DEPT (SUB-IX1)                        
002980     END-IF                                                               
002990     IF TR-SUB-CREDITS NOT = ZERO                                         
003000         AND TR-SUB-CREDITS NOT = WS-SUB-CREDITS (SUB-IX1)                
003010         MOVE TR-SUB-CREDITS TO WS-SUB-CREDITS (SUB-IX1)                  
003020     END-IF.                                                              
003030                                                                          
003040*---------------------------------------------------------------          
003050*    0800-SUB-DELETE - SUBJECT REMOVAL.  UNKNOWN CODE IS                  
003060*    REJECTED, NOT ABENDED (CR-1988).  TABLE ENTRIES BELOW THE            
003070*    DELETED ONE ARE SHIFTED UP TO CLOSE THE GAP.                         
003080*---------------------------------------------------------------          
003090 0800-SUB-DELETE.                                                         
003100     SET SUB-IX1 TO 1                                                     
003110     MOVE 'Y' TO WS-REJECT-SW                                             
003120     SEARCH ALL WS-SUB-ENTRY                                              
003130         AT END                                                           
003140             DISPLAY 'SUBMAINT - DELETE FOR UNKNOWN SUBJECT: '            
003150                     TR-SUB-CODE                                          
003160         WHEN WS-SUB-CODE (SUB-IX1) = TR-SUB-CODE                         
003170             MOVE 'N' TO WS-REJECT-SW                                     
003180             SET WS-FOUND-IX TO SUB-IX1                                   
003190     END-SEARCH                                                           
003200     IF TRANS-REJECTED                                                    
003210         ADD 1 TO WS-DEL-REJ-COUNT                                        
003220     ELSE                                                                 
003230         PERFORM 0840-SHIFT-UP                                            
003240             VARYING WS-TABLE-IX FROM WS-FOUND-IX BY 1                    
003250             UNTIL WS-TABLE-IX >= WS-SUB-COUNT                            
003260         SUBTRACT 1 FROM WS-SUB-COUNT                                     
003270         ADD 1 TO WS-DEL-COUNT                                            
003280     END-IF.                                                              
003290                                                                          
003300 0840-SHIFT-UP.                                                           
003310     MOVE WS-SUB-ENTRY (WS-TABLE-IX + 1)                                  
003320         TO WS-SUB-ENTRY (WS-TABLE-IX).                                   
003330                                                                          
003340 0700-WRITE-NEW-MASTER.                                                   
003350     PERFORM 0710-WRITE-ONE-SUBJECT                                       
003360         VARYING WS-TABLE-IX FROM 1 BY 1                                  
003370         UNTIL WS-TABLE-IX > WS-SUB-COUNT.                                
003380                                                                          
003390 0710-WRITE-ONE-SUBJECT.                                                  
003400     MOVE WS-SUB-CODE    (WS-TABLE-IX) TO SN-SUB-CODE                     
003410     MOVE WS-SUB-NAME    (WS-TABLE-IX) TO SN-SUB-NAME                     
003420     MOVE WS-SUB-DEPT    (WS-TABLE-IX) TO SN-SUB-DEPT                     
003430     MOVE WS-SUB-CREDITS (WS-TABLE-IX) TO SN-SUB-CREDITS                  
003440     WRITE REG-SUBJECT-NEW.                                               
003450                                                                          
003460 0900-CLOSE-FILES.                                                        
003470     CLOSE SUBJECT-OLD                                                    
003480           SUBJECT-TRANS                                                  
003490           SUBJECT-NEW.                                                   
