000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. RESMAINT-COB.                                                
000120 AUTHOR. D-WHITCOMB.                                                      
000130 INSTALLATION. REGISTRAR DATA PROCESSING - EXAM CELL.                     
000140 DATE-WRITTEN. 08/19/1984.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENTIAL - EXAM RESULTS, REGISTRAR USE ONLY.               
000170*****************************************************************         
000180*    REGISTRAR DATA PROCESSING - EXAM CELL                                
000190*    ANALYST          :D. WHITCOMB                                        
000200*    PROGRAMMER       :D. WHITCOMB                                        
000210*    PURPOSE          :MAINTAINS THE EXAM RESULT FILE ONE RESULT          
000220*                       AT A TIME FROM A TRANSACTION FILE -               
000230*                       ADD/CHANGE/DELETE.  VALIDATES STUDENT AND         
000240*                       SUBJECT AGAINST THEIR MASTER FILES AND            
000250*                       TRIGGERS GPA RECALCULATION.                       
000260*    VRS        DATE            DESCRIPTION                               
000270*    1.0        08/19/1984      INITIAL RELEASE - RESULT ADD              
000280*                               AGAINST RESULT.DAT.                       
000290*    1.1        09/03/1985  DW  ADDED SUBJECT CODE VALIDATION             
000300*                               AGAINST SUBJECT MASTER.                   
000310*    1.2        06/21/1987  DW  MARKS RANGE EDIT 0.00 TO 100.00           
000320*                               ADDED - REJECTS OUT OF RANGE.             
000330*    1.3        11/30/1990  MCQ RESULT CHANGE AND DELETE FUNCTIONS        
000340*                               ADDED PER EXAM BOARD REQUEST.             
000350*    1.4        04/02/1993  MCQ PASS/FAIL NOW DERIVED HERE RATHER         
000360*                               THAN ACCEPTED FROM TRANSACTION.           
000370*    1.5        12/29/1998  RTP Y2K REVIEW - ALL DATE FIELDS ARE          
000380*                               4-DIGIT. NO CHANGE REQUIRED.              
000390*    1.6        07/11/2001  JLK CR-2217 GPA RECALC NOW CALLED ONCE        
000400*                               PER DISTINCT STUDENT, NOT PER ROW.        
000410*****************************************************************         
000420                                                                          
000430 ENVIRONMENT DIVISION.                                                    
000440 CONFIGURATION SECTION.                                                   
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM.                                                  
000470                                                                          
000480 INPUT-OUTPUT SECTION.                                                    
000490 FILE-CONTROL.                                                            
000500     SELECT STUDENT-MASTER ASSIGN TO STUDMAST                             
000510            ORGANIZATION IS LINE SEQUENTIAL                               
000520            FILE STATUS IS WS-STUDENT-STATUS.                             
000530                                                                          
000540     SELECT SUBJECT-MASTER ASSIGN TO SUBJMAST                             
000550            ORGANIZATION IS LINE SEQUENTIAL                               
000560            FILE STATUS IS WS-SUBJECT-STATUS.                             
000570                                                                          
000580     SELECT RESULT-OLD   ASSIGN TO RESLOLD                                
000590            ORGANIZATION IS LINE SEQUENTIAL                               
000600            FILE STATUS IS WS-OLD-STATUS.                                 
000610                                                                          
000620     SELECT RESULT-TRANS ASSIGN TO RESLTRAN                               
000630            ORGANIZATION IS LINE SEQUENTIAL                               
000640            FILE STATUS IS WS-TRAN-STATUS.                                
000650                                                                          
000660     SELECT RESULT-NEW   ASSIGN TO RESLNEW                                
000670            ORGANIZATION IS LINE SEQUENTIAL                               
000680            FILE STATUS IS WS-NEW-STATUS.                                 
000690                                                                          
000700 DATA DIVISION.                                                           
000710 FILE SECTION.                                                            
000720 FD  STUDENT-MASTER                                                       
000730     LABEL RECORD STANDARD.                                               
000740 01  REG-STUDENT.                                                         
000750     05  ST-STU-ID                  PIC X(10).                            
000760     05  ST-STU-NAME                PIC X(30).                            
000770     05  ST-STU-EMAIL               PIC X(40).                            
000780     05  ST-STU-DEPT                PIC X(20).                            
000790     05  ST-STU-YEAR                PIC 9(01).                            
000800     05  ST-STU-GPA                 PIC 9(01)V99.                         
000810     05  ST-STU-STATUS              PIC X(10).                            
000820                                                                          
000830 FD  SUBJECT-MASTER                                                       
000840     LABEL RECORD STANDARD.                                               
000850 01  REG-SUBJECT.                                                         
000860     05  SB-SUB-CODE                PIC X(10).                            
000870     05  SB-SUB-NAME                PIC X(30).                            
000880     05  SB-SUB-DEPT                PIC X(20).                            
000890     05  SB-SUB-CREDITS             PIC 9(02).                            
000900                                                                          
000910 FD  RESULT-OLD                                                           
000920     LABEL RECORD STANDARD.                                               
000930 01  REG-RESULT-OLD.                                                      
000940     05  RO-RESULT-ID               PIC 9(09).                            
000950     05  RO-STUDENT-ID              PIC X(10).                            
000960     05  RO-SEMESTER                PIC X(10).                            
000970     05  RO-SUBJECT-CODE            PIC X(10).                            
000980     05  RO-SUBJECT-NAME            PIC X(30).                            
000990     05  RO-MARKS                   PIC 9(03)V99.                         
001000     05  RO-GRADE                   PIC X(02).                            
001010     05  RO-STATUS                  PIC X(10).                            
001020                                                                          
001030 FD  RESULT-TRANS                                                         
001040     LABEL RECORD STANDARD.                                               
001050 01  REG-RESULT-TRANS.                                                    
001060     05  TR-FUNCTION-CODE           PIC X(01).                            
001070         88  TR-IS-ADD               VALUE 'A'.                           
001080         88  TR-IS-CHANGE            VALUE 'C'.                           
001090         88  TR-IS-DELETE            VALUE 'D'.                           
001100     05  TR-STUDENT-ID              PIC X(10).                            
001110     05  TR-SEMESTER                PIC X(10).                            
001120     05  TR-SUBJECT-CODE            PIC X(10).                            
001130     05  TR-MARKS                   PIC 9(03)V99.                         
001140     05  TR-GRADE                   PIC X(02).                            
001150     05  FILLER                     PIC X(23).                            
001160                                                                          
001170 FD  RESULT-NEW                                                           
001180     LABEL RECORD STANDARD.                                               
001190 01  REG-RESULT-NEW.                                                      
001200     05  RN-RESULT-ID               PIC 9(09).                            
001210     05  RN-STUDENT-ID              PIC X(10).                            
001220     05  RN-SEMESTER                PIC X(10).                            
001230     05  RN-SUBJECT-CODE            PIC X(10).                            
001240     05  RN-SUBJECT-NAME            PIC X(30).                            
001250     05  RN-MARKS                   PIC 9(03)V99.                         
001260     05  RN-GRADE                   PIC X(02).                            
001270     05  RN-STATUS                  PIC X(10).                            
001280                                                                          
001290 WORKING-STORAGE SECTION.                                                 
001300 01  WS-FILE-STATUSES.                                                    
001310     05  WS-STUDENT-STATUS          PIC X(02) VALUE SPACES.               
001320     05  WS-SUBJECT-STATUS          PIC X(02) VALUE SPACES.               
001330     05  WS-OLD-STATUS              PIC X(02) VALUE SPACES.               
001340     05  WS-TRAN-STATUS             PIC X(02) VALUE SPACES.               
001350     05  WS-NEW-STATUS              PIC X(02) VALUE SPACES.               
001360 01  WS-STATUS-NUMERIC REDEFINES WS-FILE-STATUSES.                        
001370     05  WS-STUDENT-STATUS-N        PIC 9(02).                            
001380     05  WS-SUBJECT-STATUS-N        PIC 9(02).                            
001390     05  WS-OLD-STATUS-N            PIC 9(02).                            
001400     05  WS-TRAN-STATUS-N           PIC 9(02).                            
001410     05  WS-NEW-STATUS-N            PIC 9(02).                            
001420                                                                          
001430 01  WS-SWITCHES.                                                         
001440     05  WS-EOF-STUDENT-SW          PIC X(01) VALUE 'N'.                  
001450         88  EOF-STUDENT             VALUE 'Y'.                           
001460     05  WS-EOF-SUBJECT-SW          PIC X(01) VALUE 'N'.                  
001470         88  EOF-SUBJECT             VALUE 'Y'.                           
001480     05  WS-EOF-OLD-SW              PIC X(01) VALUE 'N'.                  
001490         88  EOF-OLD                 VALUE 'Y'.                           
001500     05  WS-EOF-TRAN-SW             PIC X(01) VALUE 'N'.                  
001510         88  EOF-TRAN                VALUE 'Y'.                           
001520     05  WS-REJECT-SW               PIC X(01) VALUE 'N'.                  
001530         88  TRANS-REJECTED          VALUE 'Y'.                           
001540     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.                  
001550         88  STUDENT-FOUND           VALUE 'Y'.                           
001560     05  WS-SUB-FOUND-SW            PIC X(01) VALUE 'N'.                  
001570         88  SUBJECT-FOUND           VALUE 'Y'.                           
001580     05  WS-RES-FOUND-SW            PIC X(01) VALUE 'N'.                  
001590         88  RESULT-FOUND            VALUE 'Y'.                           
001600     05  FILLER                     PIC X(02).                            
001610                                                                          
001620 01  WS-COUNTERS COMP.                                                    
001630     05  WS-STU-COUNT               PIC 9(05) VALUE ZERO.                 
001640     05  WS-SUB-COUNT               PIC 9(05) VALUE ZERO.                 
001650     05  WS-RES-COUNT               PIC 9(07) VALUE ZERO.                 
001660     05  WS-AFFECTED-COUNT          PIC 9(05) VALUE ZERO.                 
001670     05  WS-ADD-COUNT               PIC 9(07) VALUE ZERO.                 
001680     05  WS-ADD-REJ-COUNT           PIC 9(07) VALUE ZERO.                 
001690     05  WS-CHG-COUNT               PIC 9(07) VALUE ZERO.                 
001700     05  WS-CHG-REJ-COUNT           PIC 9(07) VALUE ZERO.                 
001710     05  WS-DEL-COUNT               PIC 9(07) VALUE ZERO.                 
001720     05  WS-DEL-REJ-COUNT           PIC 9(07) VALUE ZERO.                 
001730     05  WS-SCAN-IX                 PIC 9(07).                            
001740     05  WS-FOUND-IX                PIC 9(07).                            
001750     05  WS-NEXT-RESULT-ID          PIC 9(09).                            
001760     05  FILLER                     PIC X(02) DISPLAY.                    
001770                                                                          
001780 01  WS-STATUS-WORK.                                                      
001790     05  WS-DERIVED-STATUS          PIC X(10) VALUE SPACES.               
001800     05  FILLER                     PIC X(04).                            
001810                                                                          
001820 01  WS-MAX-STUDENTS                PIC 9(05) COMP VALUE 2000.            
001830 01  WS-MAX-SUBJECTS                PIC 9(05) COMP VALUE 2000.            
001840 01  WS-MAX-RESULTS                 PIC 9(07) COMP VALUE 200000.          
001850 01  WS-MAX-AFFECTED                PIC 9(05) COMP VALUE 2000.            
001860                                                                          
001870 01  WS-STUDENT-TABLE.                                                    
001880     05  WS-STU-ENTRY OCCURS 1 TO 2000 TIMES                              
001890             DEPENDING ON WS-STU-COUNT                                    
001900             ASCENDING KEY IS WS-STU-ID                                   
001910             INDEXED BY STU-IX1.                                          
001920         10  WS-STU-ID                PIC X(10).                          
001930         10  WS-STU-NAME              PIC X(30).                          
001940         10  FILLER                   PIC X(08).                          
001950                                                                          
001960 01  WS-SUBJECT-TABLE.                                                    
001970     05  WS-SUB-ENTRY OCCURS 1 TO 2000 TIMES                              
001980             DEPENDING ON WS-SUB-COUNT                                    
001990             ASCENDING KEY IS WS-SUB-CODE                                 
002000             INDEXED BY SUB-IX1.                                          
002010         10  WS-SUB-CODE              PIC X(10).                          
002020         10  WS-SUB-CODE-BREAKDOWN REDEFINES WS-SUB-CODE.                 
002030             15  WS-CODE-PREFIX           PIC X(04).                      
002040             15  WS-CODE-NUMBER           PIC 9(06).                      
002050         10  WS-SUB-NAME              PIC X(30).                          
002060         10  FILLER                   PIC X(06).                          
002070                                                                          
002080 01  WS-RESULT-TABLE.                                                     
002090     05  WS-RES-ENTRY OCCURS 1 TO 200000 TIMES                            
002100             DEPENDING ON WS-RES-COUNT                                    
002110             INDEXED BY RES-IX1 RES-IX2.                                  
002120         10  WS-RES-ID                PIC 9(09).                          
002130         10  WS-RES-ID-N REDEFINES WS-RES-ID PIC 9(09).                   
002140         10  WS-RES-STUDENT-ID        PIC X(10).                          
002150         10  WS-RES-SEMESTER          PIC X(10).                          
002160         10  WS-RES-SUBJECT-CODE      PIC X(10).                          
002170         10  WS-RES-SUBJECT-NAME      PIC X(30).                          
002180         10  WS-RES-MARKS             PIC 9(03)V99.                       
002190         10  WS-RES-GRADE             PIC X(02).                          
002200         10  WS-RES-STATUS            PIC X(10).                          
002210                                                                          
002220 01  WS-AFFECTED-TABLE.                                                   
002230     05  WS-AFF-ENTRY OCCURS 1 TO 2000 TIMES                              
002240             DEPENDING ON WS-AFFECTED-COUNT                               
002250             INDEXED BY AFF-IX1.                                          
002260         10  WS-AFF-STU-ID            PIC X(10).                          
002270         10  FILLER                   PIC X(04).                          
002280                                                                          
002290 PROCEDURE DIVISION.                                                      
002300                                                                          
002310 0100-MAIN-LINE.                                                          
002320     PERFORM 0150-LOAD-STUDENTS                                           
002330     PERFORM 0160-LOAD-SUBJECTS                                           
002340     PERFORM 0200-OPEN-RESULT-FILES                                       
002350     PERFORM 0300-LOAD-OLD-RESULTS                                        
002360     PERFORM 0400-PROCESS-TRANSACTIONS                                    
002370         UNTIL EOF-TRAN                                                   
002380     PERFORM 0700-WRITE-NEW-RESULTS                                       
002390     PERFORM 0900-RECALC-AFFECTED                                         
002400     PERFORM 0990-CLOSE-FILES                                             
002410     DISPLAY 'RESMAINT - ADDS ACCEPTED    : ' WS-ADD-COUNT                
002420     DISPLAY 'RESMAINT - ADDS REJECTED    : ' WS-ADD-REJ-COUNT            
002430     DISPLAY 'RESMAINT - CHANGES ACCEPTED : ' WS-CHG-COUNT                
002440     DISPLAY 'RESMAINT - CHANGES REJECTED : ' WS-CHG-REJ-COUNT            
002450     DISPLAY 'RESMAINT - DELETES ACCEPTED : ' WS-DEL-COUNT                
002460     DISPLAY 'RESMAINT - DELETES REJECTED : ' WS-DEL-REJ-COUNT            
002470     DISPLAY 'RESMAINT - STUDENTS AFFECTED: ' WS-AFFECTED-COUNT           
002480     STOP RUN.                                                            
002490                                                                          
002500 0150-LOAD-STUDENTS.                                                      
002510     OPEN INPUT STUDENT-MASTER                                            
002520     IF WS-STUDENT-STATUS NOT = '00'                                      
002530        DISPLAY 'RESMAINT - CANNOT OPEN STUDENT-MASTER '                  
002540                WS-STUDENT-STATUS                                         
002550        MOVE 16 TO RETURN-CODE                                            
002560        STOP RUN                                                          
002570     END-IF                                                               
002580     READ STUDENT-MASTER                                                  
002590         AT END                                                           
002600             MOVE 'Y' TO WS-EOF-STUDENT-SW                                
002610     END-READ                                                             
002620     PERFORM 0155-LOAD-ONE-STUDENT                                        
002630         UNTIL EOF-STUDENT                                                
002640     CLOSE STUDENT-MASTER.                                                
002650                                                                          
002660 0155-LOAD-ONE-STUDENT.                                                   
002670     ADD 1 TO WS-STU-COUNT                                                
002680     MOVE ST-STU-ID   TO WS-STU-ID   (WS-STU-COUNT)                       
002690     MOVE ST-STU-NAME TO WS-STU-NAME (WS-STU-COUNT)                       
002700     READ STUDENT-MASTER                                                  
002710         AT END                                                           
002720             MOVE 'Y' TO WS-EOF-STUDENT-SW                                
002730     END-READ.                                                            
002740                                                                          
002750 0160-LOAD-SUBJECTS.                                                      
002760     OPEN INPUT SUBJECT-MASTER                                            
002770     IF WS-SUBJECT-STATUS NOT = '00'                                      
002780        DISPLAY 'RESMAINT - CANNOT OPEN SUBJECT-MASTER '                  
002790                WS-SUBJECT-STATUS                                         
002800        MOVE 16 TO RETURN-CODE                                            
002810        STOP RUN                                                          
002820     END-IF                                                               
002830     READ SUBJECT-MASTER                                                  
002840         AT END                                                           
002850             MOVE 'Y' TO WS-EOF-SUBJECT-SW                                
002860     END-READ                                                             
002870     PERFORM 0165-LOAD-ONE-SUBJECT                                        
002880         UNTIL EOF-SUBJECT                                                
002890     CLOSE SUBJECT-MASTER.                                                
002900                                                                          
002910 0165-LOAD-ONE-SUBJECT.                                                   
002920     ADD 1 TO WS-SUB-COUNT                                                
002930     MOVE SB-SUB-CODE TO WS-SUB-CODE (WS-SUB-COUNT)                       
002940     MOVE SB-SUB-NAME TO WS-SUB-NAME (WS-SUB-COUNT)                       
002950     READ SUBJECT-MASTER                                                  
002960         AT END                                                           
002970             MOVE 'Y' TO WS-EOF-SUBJECT-SW                                
002980     END-READ.                                                            
002990                                                                          
003000 0200-OPEN-RESULT-FILES.                                                  
003010     OPEN INPUT RESULT-OLD                                                
003020     OPEN INPUT RESULT-TRANS                                              
003030     OPEN OUTPUT RESULT-NEW                                               
003040     IF WS-OLD-STATUS NOT = '00'                                          
003050        DISPLAY 'RESMAINT - CANNOT OPEN RESULT-OLD '                      
003060                WS-OLD-STATUS                                             
003070        MOVE 16 TO RETURN-CODE                                            
003080        STOP RUN                                                          
003090     END-IF.                                                              
003100                                                                          
003110 0300-LOAD-OLD-RESULTS.                                                   
003120     MOVE 1 TO WS-NEXT-RESULT-ID                                          
003130     READ RESULT-OLD                                                      
003140         AT END                                                           
003150             MOVE 'Y' TO WS-EOF-OLD-SW                                    
003160     END-READ                                                             
003170     PERFORM 0310-LOAD-ONE-RESULT                                         
003180         UNTIL EOF-OLD.                                                   
003190                                                                          
003200 0310-LOAD-ONE-RESULT.                                                    
003210*    THE RESULT FILE IS MAINTAINED IN RESULT-ID SEQUENCE, SO THE          
003220*    HIGHEST ID SEEN PLUS ONE BECOMES THE NEXT ID ASSIGNED ON AN          
003230*    ADD - NO SEPARATE ID-ASSIGNMENT FILE IS KEPT.                        
003240     ADD 1 TO WS-RES-COUNT                                                
003250     MOVE RO-RESULT-ID     TO WS-RES-ID           (WS-RES-COUNT)          
003260     MOVE RO-STUDENT-ID    TO WS-RES-STUDENT-ID   (WS-RES-COUNT)          
003270     MOVE RO-SEMESTER      TO WS-RES-SEMESTER     (WS-RES-COUNT)          
003280     MOVE RO-SUBJECT-CODE  TO WS-RES-SUBJECT-CODE (WS-RES-COUNT)          
003290     MOVE RO-SUBJECT-NAME  TO WS-RES-SUBJECT-NAME (WS-RES-COUNT)          
003300     MOVE RO-MARKS         TO WS-RES-MARKS        (WS-RES-COUNT)          
003310     MOVE RO-GRADE         TO WS-RES-GRADE        (WS-RES-COUNT)          
003320     MOVE RO-STATUS        TO WS-RES-STATUS       (WS-RES-COUNT)          
003330     IF RO-RESULT-ID >= WS-NEXT-RESULT-ID                                 
003340         COMPUTE WS-NEXT-RESULT-ID = RO-RESULT-ID + 1                     
003350     END-IF                                                               
003360     READ RESULT-OLD                                                      
003370         AT END                                                           
003380             MOVE 'Y' TO WS-EOF-OLD-SW                                    
003390     END-READ.                                                            
003400                                                                          
003410 0400-PROCESS-TRANSACTIONS.                                               
003420     READ RESULT-TRANS                                                    
003430         AT END                                                           
003440             MOVE 'Y' TO WS-EOF-TRAN-SW                                   
003450             GO TO 0400-EXIT                                              
003460     END-READ                                                             
003470     MOVE 'N' TO WS-REJECT-SW                                             
003480     IF TR-IS-ADD                                                         
003490         PERFORM 0500-RES-ADD                                             
003500     ELSE                                                                 
003510         IF TR-IS-CHANGE                                                  
003520             PERFORM 0600-RES-CHANGE                                      
003530         ELSE                                                             
003540             IF TR-IS-DELETE                                              
003550                 PERFORM 0800-RES-DELETE                                  
003560             ELSE                                                         
003570                 DISPLAY 'RESMAINT - BAD FUNCTION CODE '                  
003580                         TR-FUNCTION-CODE ' FOR ' TR-STUDENT-ID           
003590                 MOVE 'Y' TO WS-REJECT-SW                                 
003600             END-IF                                                       
003610         END-IF                                                           
003620     END-IF.                                                              
003630 0400-EXIT.                                                               
003640     EXIT.                                                                
003650                                                                          
003660*---------------------------------------------------------------          
003670*    0500-RES-ADD - VALIDATES THE STUDENT AND SUBJECT EXIST,              
003680*    THE MARKS ARE IN RANGE, THEN DERIVES PASS/FAIL AND APPENDS           
003690*    THE NEW RESULT TO THE END OF THE TABLE (RESULT-ID ORDER IS           
003700*    NATURALLY PRESERVED SINCE IDS ARE ASSIGNED ASCENDING).               
003710*---------------------------------------------------------------          
003720 0500-RES-ADD.                                                            
003730     PERFORM 0360-FIND-STUDENT                                            
003740     IF NOT STUDENT-FOUND                                                 
003750         DISPLAY 'RESMAINT - UNKNOWN STUDENT REJECTED: '                  
003760                 TR-STUDENT-ID                                            
003770         MOVE 'Y' TO WS-REJECT-SW                                         
003780     END-IF                                                               
003790     IF NOT TRANS-REJECTED                                                
003800         PERFORM 0370-FIND-SUBJECT                                        
003810         IF NOT SUBJECT-FOUND                                             
003820             DISPLAY 'RESMAINT - UNKNOWN SUBJECT REJECTED: '              
003830                     TR-SUBJECT-CODE                                      
003840             MOVE 'Y' TO WS-REJECT-SW                                     
003850         END-IF                                                           
003860     END-IF                                                               
003870     IF NOT TRANS-REJECTED                                                
003880         PERFORM 0380-VALIDATE-MARKS                                      
003890     END-IF                                                               
003900     IF TRANS-REJECTED                                                    
003910         ADD 1 TO WS-ADD-REJ-COUNT                                        
003920     ELSE                                                                 
003930         PERFORM 0540-APPEND-RESULT                                       
003940         PERFORM 0850-ADD-AFFECTED                                        
003950         ADD 1 TO WS-ADD-COUNT                                            
003960     END-IF.                                                              
003970                                                                          
003980 0360-FIND-STUDENT.                                                       
003990     MOVE 'N' TO WS-FOUND-SW                                              
004000     IF WS-STU-COUNT > 0                                                  
004010         SET STU-IX1 TO 1                                                 
004020         SEARCH ALL WS-STU-ENTRY                                          
004030             AT END                                                       
004040                 CONTINUE                                                 
004050             WHEN WS-STU-ID (STU-IX1) = TR-STUDENT-ID                     
004060                 MOVE 'Y' TO WS-FOUND-SW                                  
004070         END-SEARCH                                                       
004080     END-IF.                                                              
004090                                                                          
004100 0370-FIND-SUBJECT.                                                       
004110     MOVE 'N' TO WS-SUB-FOUND-SW                                          
004120     IF WS-SUB-COUNT > 0                                                  
004130         SET SUB-IX1 TO 1                                                 
004140         SEARCH ALL WS-SUB-ENTRY                                          
004150             AT END                                                       
004160                 CONTINUE                                                 
004170             WHEN WS-SUB-CODE (SUB-IX1) = TR-SUBJECT-CODE                 
004180                 MOVE 'Y' TO WS-SUB-FOUND-SW                              
004190         END-SEARCH                                                       
004200     END-IF.                                                              
004210                                                                          
004220 0380-VALIDATE-MARKS.                                                     
004230     IF TR-MARKS < 0 OR TR-MARKS > 100                                    
004240         DISPLAY 'RESMAINT - MARKS OUT OF RANGE FOR: '                    
004250                 TR-STUDENT-ID                                            
004260         MOVE 'Y' TO WS-REJECT-SW                                         
004270     END-IF.                                                              
004280                                                                          
004290 0390-DERIVE-STATUS.                                                      
004300*    PASS/FAIL DERIVATION - MARKS OF 40.00 OR ABOVE IS A PASS.            
004310     IF TR-MARKS >= 40                                                    
004320         MOVE 'PASS'   TO WS-DERIVED-STATUS                               
004330     ELSE                                                                 
004340         MOVE 'FAIL'   TO WS-DERIVED-STATUS                               
004350     END-IF.                                                              
004360                                                                          
004370 0540-APPEND-RESULT.                                                      
004380     ADD 1 TO WS-RES-COUNT                                                
004390     MOVE WS-NEXT-RESULT-ID TO WS-RES-ID (WS-RES-COUNT)                   
004400     ADD 1 TO WS-NEXT-RESULT-ID                                           
004410     MOVE TR-STUDENT-ID     TO WS-RES-STUDENT-ID   (WS-RES-COUNT)         
004420     MOVE TR-SEMESTER       TO WS-RES-SEMESTER     (WS-RES-COUNT)         
004430     MOVE TR-SUBJECT-CODE   TO WS-RES-SUBJECT-CODE (WS-RES-COUNT)         
004440     MOVE WS-SUB-NAME (SUB-IX1)                                           
004450                            TO WS-RES-SUBJECT-NAME (WS-RES-COUNT)         
004460     MOVE TR-MARKS          TO WS-RES-MARKS        (WS-RES-COUNT)         
004470     MOVE TR-GRADE          TO WS-RES-GRADE        (WS-RES-COUNT)         
004480     PERFORM 0390-DERIVE-STATUS                                           
004490     MOVE WS-DERIVED-STATUS TO WS-RES-STATUS       (WS-RES-COUNT).        
004500                                                                          
004510*---------------------------------------------------------------          
004520*    0600-RES-CHANGE - MATCHES THE EXISTING RESULT BY STUDENT,            
004530*    SEMESTER AND SUBJECT CODE.  ONLY MARKS, GRADE AND THE                
004540*    DERIVED STATUS ARE CHANGED - EXAM BOARD POLICY IS THAT A             
004550*    RESULT RECORD IS NEVER MOVED TO A DIFFERENT STUDENT OR               
004555*    SUBJECT.  REJECT AND KEY A NEW RESULT INSTEAD.                       
004560*---------------------------------------------------------------          
004570 0600-RES-CHANGE.                                                         
004580     PERFORM 0350-FIND-RESULT                                             
004590     IF NOT RESULT-FOUND                                                  
004600         DISPLAY 'RESMAINT - CHANGE FOR UNKNOWN RESULT: '                 
004610                 TR-STUDENT-ID                                            
004620         MOVE 'Y' TO WS-REJECT-SW                                         
004630     END-IF                                                               
004640     IF NOT TRANS-REJECTED                                                
004650         PERFORM 0380-VALIDATE-MARKS                                      
004660     END-IF                                                               
004670     IF TRANS-REJECTED                                                    
004680         ADD 1 TO WS-CHG-REJ-COUNT                                        
004690     ELSE                                                                 
004700         MOVE TR-MARKS TO WS-RES-MARKS (WS-FOUND-IX)                      
004710         MOVE TR-GRADE TO WS-RES-GRADE (WS-FOUND-IX)                      
004720         PERFORM 0390-DERIVE-STATUS                                       
004730         MOVE WS-DERIVED-STATUS TO WS-RES-STATUS (WS-FOUND-IX)            
004740         PERFORM 0850-ADD-AFFECTED                                        
004750         ADD 1 TO WS-CHG-COUNT                                            
004760     END-IF.                                                              
004770                                                                          
004780 0350-FIND-RESULT.                                                        
004790     MOVE 'N' TO WS-RES-FOUND-SW                                          
004800     SET RES-IX1 TO 1                                                     
004810     PERFORM 0355-SCAN-ONE-RESULT                                         
004820         VARYING RES-IX1 FROM 1 BY 1                                      
004830         UNTIL RES-IX1 > WS-RES-COUNT                                     
004840         OR RESULT-FOUND.                                                 
004850                                                                          
004860 0355-SCAN-ONE-RESULT.                                                    
004870     IF WS-RES-STUDENT-ID   (RES-IX1) = TR-STUDENT-ID                     
004880         AND WS-RES-SEMESTER     (RES-IX1) = TR-SEMESTER                  
004890         AND WS-RES-SUBJECT-CODE (RES-IX1) = TR-SUBJECT-CODE              
004900         MOVE 'Y' TO WS-RES-FOUND-SW                                      
004910         SET WS-FOUND-IX TO RES-IX1                                       
004920     END-IF.                                                              
004930                                                                          
004940*---------------------------------------------------------------          
004950*    0800-RES-DELETE - REMOVES THE MATCHED RESULT AND SHIFTS              
004960*    EVERY ENTRY BELOW IT UP ONE TO CLOSE THE GAP.                        
004970*---------------------------------------------------------------          
004980 0800-RES-DELETE.                                                         
004990     PERFORM 0350-FIND-RESULT                                             
005000     IF NOT RESULT-FOUND                                                  
005010         DISPLAY 'RESMAINT - DELETE FOR UNKNOWN RESULT: '                 
005020                 TR-STUDENT-ID                                            
005030         MOVE 'Y' TO WS-REJECT-SW                                         
005040     END-IF                                                               
005050     IF TRANS-REJECTED                                                    
005060         ADD 1 TO WS-DEL-REJ-COUNT                                        
005070     ELSE                                                                 
005080         PERFORM 0850-ADD-AFFECTED                                        
005090         PERFORM 0840-SHIFT-UP                                            
005100             VARYING RES-IX2 FROM WS-FOUND-IX BY 1                        
005110             UNTIL RES-IX2 >= WS-RES-COUNT                                
005120         SUBTRACT 1 FROM WS-RES-COUNT                                     
005130         ADD 1 TO WS-DEL-COUNT                                            
005140     END-IF.                                                              
005150                                                                          
005160 0840-SHIFT-UP.                                                           
005170     MOVE WS-RES-ENTRY (RES-IX2 + 1)                                      
005180         TO WS-RES-ENTRY (RES-IX2).                                       
005190                                                                          
005200 0700-WRITE-NEW-RESULTS.                                                  
005210     PERFORM 0710-WRITE-ONE-RESULT                                        
005220         VARYING RES-IX1 FROM 1 BY 1                                      
005230         UNTIL RES-IX1 > WS-RES-COUNT.                                    
005240                                                                          
005250 0710-WRITE-ONE-RESULT.                                                   
005260     MOVE WS-RES-ID           (RES-IX1) TO RN-RESULT-ID                   
005270     MOVE WS-RES-STUDENT-ID   (RES-IX1) TO RN-STUDENT-ID                  
005280     MOVE WS-RES-SEMESTER     (RES-IX1) TO RN-SEMESTER                    
005290     MOVE WS-RES-SUBJECT-CODE (RES-IX1) TO RN-SUBJECT-CODE                
005300     MOVE WS-RES-SUBJECT-NAME (RES-IX1) TO RN-SUBJECT-NAME                
005310     MOVE WS-RES-MARKS        (RES-IX1) TO RN-MARKS                       
005320     MOVE WS-RES-GRADE        (RES-IX1) TO RN-GRADE                       
005330     MOVE WS-RES-STATUS       (RES-IX1) TO RN-STATUS                      
005340     WRITE REG-RESULT-NEW.                                                
005350                                                                          
005360*---------------------------------------------------------------          
005370*    0950-ADD-AFFECTED - REMEMBERS EACH STUDENT TOUCHED BY THIS           
005380*    RUN SO GPACALC IS CALLED ONCE PER STUDENT, NOT ONCE PER              
005390*    TRANSACTION (CR-2217).                                               
005400*---------------------------------------------------------------          
005410 0850-ADD-AFFECTED.                                                       
005420     MOVE 'N' TO WS-FOUND-SW                                              
005430     IF WS-AFFECTED-COUNT > 0                                             
005440         SET AFF-IX1 TO 1                                                 
005450         PERFORM 0855-SCAN-AFFECTED                                       
005460             VARYING AFF-IX1 FROM 1 BY 1                                  
005470             UNTIL AFF-IX1 > WS-AFFECTED-COUNT                            
005480             OR STUDENT-FOUND                                             
005490     END-IF                                                               
005500     IF NOT STUDENT-FOUND                                                 
005510         ADD 1 TO WS-AFFECTED-COUNT                                       
005520         MOVE TR-STUDENT-ID TO WS-AFF-STU-ID (WS-AFFECTED-COUNT)          
005530     END-IF.                                                              
005540                                                                          
005550 0855-SCAN-AFFECTED.                                                      
005560     IF WS-AFF-STU-ID (AFF-IX1) = TR-STUDENT-ID                           
005570         MOVE 'Y' TO WS-FOUND-SW                                          
005580     END-IF.                                                              
005590                                                                          
005600 0900-RECALC-AFFECTED.                                                    
005610     PERFORM 0910-RECALC-ONE-STUDENT                                      
005620         VARYING AFF-IX1 FROM 1 BY 1                                      
005630         UNTIL AFF-IX1 > WS-AFFECTED-COUNT.                               
005640                                                                          
005650 0910-RECALC-ONE-STUDENT.                                                 
005660     CALL 'GPACALC-COB' USING WS-AFF-STU-ID (AFF-IX1).                    
005670                                                                          
005680 0990-CLOSE-FILES.                                                        
005690     CLOSE RESULT-OLD                                                     
005700           RESULT-TRANS                                                   
005710           RESULT-NEW.                                                    
