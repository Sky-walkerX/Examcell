000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. SEMREPT-COB.                                                 
000120 AUTHOR. J-KOIKE.                                                         
000130 INSTALLATION. REGISTRAR DATA PROCESSING - EXAM CELL.                     
000140 DATE-WRITTEN. 01/14/1985.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENTIAL - EXAM RESULTS, REGISTRAR USE ONLY.               
000170*****************************************************************         
000180*    REGISTRAR DATA PROCESSING - EXAM CELL                                
000190*    ANALYST          :J. KOIKE                                           
000200*    PROGRAMMER       :J. KOIKE                                           
000210*    PURPOSE          :PRINTS THE SEMESTER RESULTS REPORT - ALL           
000220*                       RESULT RECORDS FOR ONE SEMESTER, SORTED           
000230*                       BY STUDENT ID THEN SUBJECT NAME, WITH THE         
000240*                       STUDENT NAME LOOKED UP FROM THE STUDENT           
000250*                       MASTER.                                           
000260*    VRS        DATE            DESCRIPTION                               
000270*    1.0        01/14/1985      INITIAL RELEASE - SORT AND PRINT.         
000280*    1.1        09/03/1985  DW  "UNKNOWN" DEFAULT ADDED WHEN THE          
000290*                               STUDENT MASTER HAS NO MATCH.              
000300*    1.2        06/21/1987  DW  "NO RESULTS FOUND" MESSAGE ADDED          
000310*                               FOR AN EMPTY SEMESTER.                    
000320*    1.3        12/29/1998  RTP Y2K REVIEW - GENERATION DATE              
000330*                               LINE NOW CARRIES A 4-DIGIT YEAR.          
000340*    1.4        07/11/2001  JLK CR-2217 FINAL TOTAL LINE ADDED            
000350*                               PER EXAM BOARD REQUEST.                   
000360*****************************************************************         
000370                                                                          
000380 ENVIRONMENT DIVISION.                                                    
000390 CONFIGURATION SECTION.                                                   
000400 SPECIAL-NAMES.                                                           
000410     C01 IS TOP-OF-FORM.                                                  
000420                                                                          
000430 INPUT-OUTPUT SECTION.                                                    
000440 FILE-CONTROL.                                                            
000450     SELECT RESULT-FILE  ASSIGN TO RESLFILE                               
000460            ORGANIZATION IS LINE SEQUENTIAL                               
000470            FILE STATUS IS WS-RESULT-STATUS.                              
000480                                                                          
000490     SELECT STUDENT-MASTER ASSIGN TO STUDMAST                             
000500            ORGANIZATION IS LINE SEQUENTIAL                               
000510            FILE STATUS IS WS-STUDENT-STATUS.                             
000520                                                                          
000530     SELECT SORTWORK     ASSIGN TO SORTWORK.                              
000540                                                                          
000550     SELECT SEMREPT-OUT  ASSIGN TO SEMRRPT                                
000560            ORGANIZATION IS LINE SEQUENTIAL                               
000570            FILE STATUS IS WS-PRINT-STATUS.                               
000580                                                                          
000590 DATA DIVISION.                                                           
000600 FILE SECTION.                                                            
000610 FD  RESULT-FILE                                                          
000620     LABEL RECORD STANDARD.                                               
000630 01  REG-RESULT.                                                          
000640     05  RE-RESULT-ID               PIC 9(09).                            
000650     05  RE-STUDENT-ID              PIC X(10).                            
000660     05  RE-SEMESTER                PIC X(10).                            
000670     05  RE-SUBJECT-CODE            PIC X(10).                            
000680     05  RE-SUBJECT-NAME            PIC X(30).                            
000690     05  RE-MARKS                   PIC 9(03)V99.                         
000700     05  RE-GRADE                   PIC X(02).                            
000710     05  RE-STATUS                  PIC X(10).                            
000720                                                                          
000730 FD  STUDENT-MASTER                                                       
000740     LABEL RECORD STANDARD.                                               
000750 01  REG-STUDENT.                                                         
000760     05  ST-STU-ID                  PIC X(10).                            
000770     05  ST-STU-NAME                PIC X(30).                            
000780     05  ST-STU-EMAIL               PIC X(40).                            
000790     05  ST-STU-DEPT                PIC X(20).                            
000800     05  ST-STU-YEAR                PIC 9(01).                            
000810     05  ST-STU-GPA                 PIC 9(01)V99.                         
000820     05  ST-STU-STATUS              PIC X(10).                            
000830                                                                          
000840 SD  SORTWORK.                                                            
000850 01  REG-SORTWORK.                                                        
000860     05  SD-STUDENT-ID              PIC X(10).                            
000870     05  SD-SUBJECT-NAME            PIC X(30).                            
000880     05  SD-SUBJECT-CODE            PIC X(10).                            
000890     05  SD-MARKS                   PIC 9(03)V99.                         
000900     05  SD-GRADE                   PIC X(02).                            
000910     05  SD-STATUS                  PIC X(10).                            
000920                                                                          
000930 FD  SEMREPT-OUT                                                          
000940     LABEL RECORD OMITTED.                                                
000950 01  REG-SEMREPT-OUT                PIC X(132).                           
000960                                                                          
000970 WORKING-STORAGE SECTION.                                                 
000980 01  WS-FILE-STATUSES.                                                    
000990     05  WS-RESULT-STATUS           PIC X(02) VALUE SPACES.               
001000     05  WS-STUDENT-STATUS          PIC X(02) VALUE SPACES.               
001010     05  WS-PRINT-STATUS            PIC X(02) VALUE SPACES.               
001020     05  FILLER                     PIC X(02).                            
001030 01  WS-STATUS-NUMERIC REDEFINES WS-FILE-STATUSES.                        
001040     05  WS-RESULT-STATUS-N         PIC 9(02).                            
001050     05  WS-STUDENT-STATUS-N        PIC 9(02).                            
001060     05  WS-PRINT-STATUS-N          PIC 9(02).                            
001070                                                                          
001080 01  WS-SWITCHES.                                                         
001090     05  WS-EOF-RESULT-SW           PIC X(01) VALUE 'N'.                  
001100         88  EOF-RESULT              VALUE 'Y'.                           
001110     05  WS-EOF-STUDENT-SW          PIC X(01) VALUE 'N'.                  
001120         88  EOF-STUDENT              VALUE 'Y'.                          
001130     05  WS-EOF-SORT-SW             PIC X(01) VALUE 'N'.                  
001140         88  EOF-SORT                 VALUE 'Y'.                          
001150     05  WS-STUDENT-FOUND-SW        PIC X(01) VALUE 'N'.                  
001160         88  STUDENT-FOUND            VALUE 'Y'.                          
001170     05  WS-ANY-RESULT-SW           PIC X(01) VALUE 'N'.                  
001180         88  ANY-RESULT-FOR-SEMESTER  VALUE 'Y'.                          
001190     05  FILLER                     PIC X(03).                            
001200                                                                          
001210 01  WS-PARMS.                                                            
001220     05  WS-RUN-SEMESTER            PIC X(10) VALUE SPACES.               
001230 01  WS-SEMESTER-BREAKDOWN REDEFINES WS-PARMS.                            
001240     05  WS-SEM-YEAR                PIC X(04).                            
001250     05  WS-SEM-DASH                PIC X(01).                            
001260     05  WS-SEM-TERM                PIC X(05).                            
001270                                                                          
001280 01  WS-COUNTERS COMP.                                                    
001290     05  WS-STU-COUNT               PIC 9(05) VALUE ZERO.                 
001300     05  WS-LINE-COUNT              PIC 9(05) VALUE ZERO.                 
001310     05  WS-PAGE-COUNT              PIC 9(05) VALUE ZERO.                 
001320     05  WS-SCAN-IX                 PIC 9(05).                            
001330     05  FILLER                     PIC X(01) DISPLAY.                    
001340                                                                          
001350 01  WS-MAX-STUDENTS                PIC 9(05) COMP VALUE 2000.            
001360                                                                          
001370 01  WS-STUDENT-TABLE.                                                    
001380     05  WS-STUDENT-ENTRY OCCURS 1 TO 2000 TIMES                          
001390             DEPENDING ON WS-STU-COUNT                                    
001400             ASCENDING KEY IS WS-STU-ID                                   
001410             INDEXED BY STU-IX1.                                          
001420         10  WS-STU-ID                PIC X(10).                          
001430         10  WS-STU-NAME               PIC X(30).                         
001440                                                                          
001450 01  WS-LOOKED-UP-NAME               PIC X(30) VALUE SPACES.              
001460                                                                          
001470 01  WS-TODAY-DATE.                                                       
001480     05  WS-TODAY-YYYY                PIC 9(04).                          
001490     05  WS-TODAY-MM                  PIC 9(02).                          
001500     05  WS-TODAY-DD                  PIC 9(02).                          
001510 01  WS-TODAY-DATE-N REDEFINES WS-TODAY-DATE                              
001520                                  PIC 9(08).                              
001530                                                                          
001540 01  REPT-HEADING-1.                                                      
001550     05  FILLER                     PIC X(20) VALUE SPACES.               
001560     05  FILLER                     PIC X(17)                             
001570             VALUE 'SEMESTER RESULTS:'.                                   
001580     05  RH1-SEMESTER               PIC X(10).                            
001590     05  FILLER                     PIC X(85) VALUE SPACES.               
001600                                                                          
001610 01  REPT-HEADING-2.                                                      
001620     05  FILLER                     PIC X(20) VALUE SPACES.               
001630     05  FILLER                     PIC X(18)                             
001640             VALUE 'GENERATION DATE: '.                                   
001650     05  RH2-DATE                    PIC X(10).                           
001660     05  FILLER                     PIC X(84) VALUE SPACES.               
001670                                                                          
001680 01  REPT-COLUMN-HDGS.                                                    
001690     05  FILLER                     PIC X(02) VALUE SPACES.               
001700     05  FILLER                     PIC X(12) VALUE 'STUDENT ID'.         
001710     05  FILLER                     PIC X(32)                             
001720             VALUE 'STUDENT NAME'.                                        
001730     05  FILLER                     PIC X(32) VALUE 'SUBJECT'.            
001740     05  FILLER                     PIC X(12) VALUE 'CODE'.               
001750     05  FILLER                     PIC X(10) VALUE 'MARKS'.              
001760     05  FILLER                     PIC X(08) VALUE 'GRADE'.              
001770     05  FILLER                     PIC X(10) VALUE 'STATUS'.             
001780     05  FILLER                     PIC X(14) VALUE SPACES.               
001790                                                                          
001800 01  REPT-DETAIL-LINE.                                                    
001810     05  FILLER                     PIC X(02) VALUE SPACES.               
001820     05  RD-STUDENT-ID              PIC X(10).                            
001830     05  FILLER                     PIC X(02) VALUE SPACES.               
001840     05  RD-STUDENT-NAME            PIC X(30).                            
001850     05  FILLER                     PIC X(02) VALUE SPACES.               
001860     05  RD-SUBJECT-NAME            PIC X(30).                            
001870     05  FILLER                     PIC X(02) VALUE SPACES.               
001880     05  RD-SUBJECT-CODE            PIC X(10).                            
001890     05  FILLER                     PIC X(02) VALUE SPACES.               
001900     05  RD-MARKS                   PIC ZZ9.99.                           
001910     05  FILLER                     PIC X(03) VALUE SPACES.               
001920     05  RD-GRADE                   PIC X(02).                            
001930     05  FILLER                     PIC X(03) VALUE SPACES.               
001940     05  RD-STATUS                  PIC X(10).                            
001950     05  FILLER                     PIC X(10) VALUE SPACES.               
001960                                                                          
001970 01  REPT-NO-RESULTS-LINE.                                                
001980     05  FILLER                     PIC X(02) VALUE SPACES.               
001990     05  FILLER                     PIC X(28) VALUE                       
002000         'NO RESULTS FOUND FOR SEMESTER '.                                
002010     05  RN-SEMESTER                PIC X(10).                            
002020     05  FILLER                     PIC X(92) VALUE SPACES.               
002030                                                                          
002040 01  REPT-TOTAL-LINE.                                                     
002050     05  FILLER                     PIC X(02) VALUE SPACES.               
002060     05  FILLER                     PIC X(22) VALUE                       
002070         'TOTAL DETAIL LINES: '.                                          
002080     05  RT-LINE-COUNT              PIC ZZZZ9.                            
002090     05  FILLER                     PIC X(103) VALUE SPACES.              
002100                                                                          
002110 PROCEDURE DIVISION.                                                      
002120                                                                          
002130 0100-MAIN-LINE.                                                          
002140     MOVE '2024-SPR' TO WS-RUN-SEMESTER                                   
002150     PERFORM 0150-LOAD-STUDENTS                                           
002160     PERFORM 0200-OPEN-PRINT-FILE                                         
002170     SORT SORTWORK ASCENDING KEY SD-STUDENT-ID                            
002180                                 SD-SUBJECT-NAME                          
002190         INPUT PROCEDURE  0400-SELECT-RESULTS                             
002200         OUTPUT PROCEDURE 0500-PRINT-RESULTS                              
002210     IF NOT ANY-RESULT-FOR-SEMESTER                                       
002220         PERFORM 0600-PRINT-NO-RESULTS                                    
002230     ELSE                                                                 
002240         PERFORM 0650-PRINT-TOTAL                                         
002250     END-IF                                                               
002260     CLOSE SEMREPT-OUT                                                    
002270     STOP RUN.                                                            
002280                                                                          
002290*---------------------------------------------------------------          
002300*    0150-LOAD-STUDENTS - BUILDS THE STUDENT ID/NAME LOOKUP USED          
002310*    TO ENRICH EACH DETAIL LINE.  "UNKNOWN" IS USED WHEN A                
002320*    RESULT'S STUDENT ID IS NOT ON THE MASTER.                            
002330*---------------------------------------------------------------          
002340 0150-LOAD-STUDENTS.                                                      
002350     OPEN INPUT STUDENT-MASTER                                            
002360     IF WS-STUDENT-STATUS NOT = '00'                                      
002370         DISPLAY 'SEMREPT - CANNOT OPEN STUDENT-MASTER '                  
002380                 WS-STUDENT-STATUS                                        
002390         MOVE 16 TO RETURN-CODE                                           
002400         STOP RUN                                                         
002410     END-IF                                                               
002420     READ STUDENT-MASTER                                                  
002430         AT END                                                           
002440             MOVE 'Y' TO WS-EOF-STUDENT-SW                                
002450     END-READ                                                             
002460     PERFORM 0155-LOAD-ONE-STUDENT                                        
002470         UNTIL EOF-STUDENT                                                
002480     CLOSE STUDENT-MASTER.                                                
002490                                                                          
002500 0155-LOAD-ONE-STUDENT.                                                   
002510     ADD 1 TO WS-STU-COUNT                                                
002520     MOVE ST-STU-ID   TO WS-STU-ID   (WS-STU-COUNT)                       
002530     MOVE ST-STU-NAME TO WS-STU-NAME (WS-STU-COUNT)                       
002540     READ STUDENT-MASTER                                                  
002550         AT END                                                           
002560             MOVE 'Y' TO WS-EOF-STUDENT-SW                                
002570     END-READ.                                                            
002580                                                                          
002590 0200-OPEN-PRINT-FILE.                                                    
002600     OPEN OUTPUT SEMREPT-OUT                                              
002610     IF WS-PRINT-STATUS NOT = '00'                                        
002620         DISPLAY 'SEMREPT - CANNOT OPEN SEMREPT-OUT '                     
002630                 WS-PRINT-STATUS                                          
002640         MOVE 16 TO RETURN-CODE                                           
002650         STOP RUN                                                         
002660     END-IF.                                                              
002670                                                                          
002680*---------------------------------------------------------------          
002690*    0400-SELECT-RESULTS - FEEDS THE SORT WITH EVERY RESULT               
002700*    BELONGING TO THE RUN SEMESTER.  RESULTS FOR OTHER SEMESTERS          
002710*    NEVER REACH THE SORT WORK FILE.                                      
002720*---------------------------------------------------------------          
002730 0400-SELECT-RESULTS SECTION.                                             
002740 0400-OPEN-RESULT.                                                        
002750     OPEN INPUT RESULT-FILE                                               
002760     IF WS-RESULT-STATUS NOT = '00'                                       
002770         DISPLAY 'SEMREPT - CANNOT OPEN RESULT-FILE '                     
002780                 WS-RESULT-STATUS                                         
002790         MOVE 16 TO RETURN-CODE                                           
002800         STOP RUN                                                         
002810     END-IF                                                               
002820     READ RESULT-FILE                                                     
002830         AT END                                                           
002840             MOVE 'Y' TO WS-EOF-RESULT-SW                                 
002850     END-READ                                                             
002860     PERFORM 0410-TEST-ONE-RESULT                                         
002870         UNTIL EOF-RESULT                                                 
002880     CLOSE RESULT-FILE.                                                   
002890                                                                          
002900 0410-TEST-ONE-RESULT.                                                    
002910     IF RE-SEMESTER = WS-RUN-SEMESTER                                     
002920         MOVE RE-STUDENT-ID   TO SD-STUDENT-ID                            
002930         MOVE RE-SUBJECT-NAME TO SD-SUBJECT-NAME                          
002940         MOVE RE-SUBJECT-CODE TO SD-SUBJECT-CODE                          
002950         MOVE RE-MARKS        TO SD-MARKS                                 
002960         MOVE RE-GRADE        TO SD-GRADE                                 
002970         MOVE RE-STATUS       TO SD-STATUS                                
002980         RELEASE REG-SORTWORK                                             
002990     END-IF                                                               
003000     READ RESULT-FILE                                                     
003010         AT END                                                           
003020             MOVE 'Y' TO WS-EOF-RESULT-SW                                 
003030     END-READ.                                                            
003040                                                                          
003050*---------------------------------------------------------------          
003060*    0500-PRINT-RESULTS - PRINTS ONE DETAIL LINE PER SORTED               
003070*    RESULT.  THE HEADING AND COLUMN LINES ARE WRITTEN ONCE,              
003080*    BEFORE THE FIRST DETAIL LINE.                                        
003090*---------------------------------------------------------------          
003100 0500-PRINT-RESULTS SECTION.                                              
003110 0500-RETURN-FIRST.                                                       
003120     RETURN SORTWORK                                                      
003130         AT END                                                           
003140             MOVE 'Y' TO WS-EOF-SORT-SW                                   
003150     END-RETURN                                                           
003160     IF NOT EOF-SORT                                                      
003170         MOVE 'Y' TO WS-ANY-RESULT-SW                                     
003180         PERFORM 0510-PRINT-HEADINGS                                      
003190     END-IF                                                               
003200     PERFORM 0520-PRINT-ONE-DETAIL                                        
003210         UNTIL EOF-SORT.                                                  
003220                                                                          
003230 0510-PRINT-HEADINGS.                                                     
003240     ADD 1 TO WS-PAGE-COUNT                                               
003250     MOVE WS-RUN-SEMESTER TO RH1-SEMESTER                                 
003260     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD                              
003270     MOVE WS-TODAY-MM   TO RH2-DATE (1:2)                                 
003280     MOVE '/'           TO RH2-DATE (3:1)                                 
003290     MOVE WS-TODAY-DD   TO RH2-DATE (4:2)                                 
003300     MOVE '/'           TO RH2-DATE (6:1)                                 
003310     MOVE WS-TODAY-YYYY TO RH2-DATE (7:4)                                 
003320     WRITE REG-SEMREPT-OUT FROM REPT-HEADING-1 AFTER PAGE                 
003330     WRITE REG-SEMREPT-OUT FROM REPT-HEADING-2 AFTER 1                    
003340     WRITE REG-SEMREPT-OUT FROM REPT-COLUMN-HDGS AFTER 2.                 
003350                                                                          
003360 0520-PRINT-ONE-DETAIL.                                                   
003370     PERFORM 0530-LOOKUP-STUDENT-NAME                                     
003380     MOVE SD-STUDENT-ID   TO RD-STUDENT-ID                                
003390     MOVE WS-LOOKED-UP-NAME TO RD-STUDENT-NAME                            
003400     MOVE SD-SUBJECT-NAME TO RD-SUBJECT-NAME                              
003410     MOVE SD-SUBJECT-CODE TO RD-SUBJECT-CODE                              
003420     MOVE SD-MARKS        TO RD-MARKS                                     
003430     MOVE SD-GRADE        TO RD-GRADE                                     
003440     MOVE SD-STATUS       TO RD-STATUS                                    
003450     WRITE REG-SEMREPT-OUT FROM REPT-DETAIL-LINE AFTER 1                  
003460     ADD 1 TO WS-LINE-COUNT                                               
003470     RETURN SORTWORK                                                      
003480         AT END                                                           
003490             MOVE 'Y' TO WS-EOF-SORT-SW                                   
003500     END-RETURN.                                                          
003510                                                                          
003520*---------------------------------------------------------------          
003530*    0530-LOOKUP-STUDENT-NAME - "UNKNOWN" WHEN THE STUDENT IS             
003540*    NOT PRESENT ON THE MASTER.  RESULT ROWS FOR A WITHDRAWN OR           
003545*    PURGED STUDENT STILL PRINT RATHER THAN DROP OFF THE REPORT.          
003550*---------------------------------------------------------------          
003560 0530-LOOKUP-STUDENT-NAME.                                                
003570     MOVE 'N' TO WS-STUDENT-FOUND-SW                                      
003580     MOVE 'Unknown' TO WS-LOOKED-UP-NAME                                  
003590     IF WS-STU-COUNT > ZERO                                               
003600         SEARCH ALL WS-STUDENT-ENTRY                                      
003610             WHEN WS-STU-ID (STU-IX1) = SD-STUDENT-ID                     
003620                 MOVE 'Y' TO WS-STUDENT-FOUND-SW                          
003630                 MOVE WS-STU-NAME (STU-IX1) TO WS-LOOKED-UP-NAME          
003640         END-SEARCH                                                       
003650     END-IF.                                                              
003660                                                                          
003670 0600-PRINT-NO-RESULTS.                                                   
003680     MOVE WS-RUN-SEMESTER TO RN-SEMESTER                                  
003690     WRITE REG-SEMREPT-OUT FROM REPT-NO-RESULTS-LINE                      
003700         AFTER PAGE.                                                      
003710                                                                          
003720 0650-PRINT-TOTAL.                                                        
003730     MOVE WS-LINE-COUNT TO RT-LINE-COUNT                                  
003740     WRITE REG-SEMREPT-OUT FROM REPT-TOTAL-LINE AFTER 2.                  
